000100******************************************************************
000200*  COPYBOOK:  MaternalCareApplication-copybook-HLTHCHK.cpy
000300*  RECORD:    HEALTH-CHECK-REC
000400*  FILE:      HEALTHCHECK-FILE (sequential input, one pass)
000500*  PURPOSE:   One row per ANM/ASHA field visit vital-signs entry.
000600*             COPY'd into HCKUPDT and DASHRPT.  RISKCALC receives
000700*             the vital-signs fields by LINKAGE, not this COPY,
000800*             but the picture clauses must stay in step with it.
000900******************************************************************
001000*  CHANGE LOG
001100*  07/02/90  RKS  0009  ORIGINAL COPYBOOK FOR FIELD VISIT RECORD.
001200*  01/15/92  RKS  0017  ADDED BLOOD-SUGAR-PP/BLOOD-SUGAR-RANDOM
001300*                       PER STATE ANTENATAL CHECKLIST REVISION 3.
001400*  08/09/94  TPL  0026  ADDED SPO2 AND FETAL-HEART-RATE FIELDS FOR
001500*                       THE NEW PULSE-OXIMETER ROLLOUT.
001600*  06/19/96  TPL  0038  ADDED SYMPTOM-REPORT FLAGS (SWELLING,
001700*                       BLEEDING, HEADACHE, VISION, ABDOMINAL).
001800*  01/08/99  TPL  0047  Y2K REMEDIATION - DATE FIELDS CONFIRMED
001900*                       CCYYMMDD (4-DIGIT CENTURY), NO WINDOWING.
002000*  04/22/01  DMW  0054  ADDED RISK-SCORE/RISK-LEVEL/RISK-FACTORS
002100*                       OUTPUT FIELDS FOR THE RISKCALC SUBROUTINE.
002200******************************************************************
002300 01  HEALTH-CHECK-REC.
002400*    --- KEYS ----------------------------------------------------
002500     05  HEALTH-CHECK-ID             PIC 9(09).
002600     05  PATIENT-ID                  PIC 9(09).
002700*    --- VISIT DATE -------------------------------------------
002800     05  CHECK-DATE-GROUP.
002900         10  CHK-CCYY                PIC 9(04).
003000         10  CHK-MM                  PIC 9(02).
003100         10  CHK-DD                  PIC 9(02).
003200     05  CHECK-DATE REDEFINES CHECK-DATE-GROUP
003300                                     PIC 9(08).
003400*    --- VITAL SIGNS (ZERO MEANS NOT TAKEN) ---------------------
003500     05  BP-SYSTOLIC                 PIC 9(03).
003600     05  BP-DIASTOLIC                PIC 9(03).
003700     05  HEMOGLOBIN                  PIC 9(02)V9(01).
003800     05  BLOOD-SUGAR-FASTING         PIC 9(03)V9(01).
003900     05  BLOOD-SUGAR-PP              PIC 9(03)V9(01).             011592RK
004000     05  BLOOD-SUGAR-RANDOM          PIC 9(03)V9(01).
004100     05  SPO2                        PIC 9(03).
004200     05  FETAL-HEART-RATE            PIC 9(03).
004300*    --- SYMPTOM / OBSERVATION REPORT FLAGS ----------------------
004400     05  FETAL-MOVEMENT-REPORTED     PIC X(01).
004500         88  FETAL-MVMT-NOT-REPORTED VALUE SPACE.
004600         88  FETAL-MVMT-YES          VALUE "Y".
004700         88  FETAL-MVMT-NO           VALUE "N".
004800     05  URINE-ALBUMIN               PIC X(03).
004900         88  URINE-ALB-NONE          VALUE SPACES.
005000         88  URINE-ALB-TRACE         VALUE "+  ".
005100         88  URINE-ALB-PLUS-2        VALUE "++ ".
005200         88  URINE-ALB-PLUS-3        VALUE "+++".
005300     05  SWELLING-OBSERVED           PIC X(01).
005400         88  SWELLING-YES            VALUE "Y".
005500         88  SWELLING-NO             VALUE "N".
005600     05  BLEEDING-REPORTED           PIC X(01).
005700         88  BLEEDING-YES            VALUE "Y".
005800         88  BLEEDING-NO             VALUE "N".
005900     05  HEADACHE-REPORTED           PIC X(01).
006000         88  HEADACHE-YES            VALUE "Y".
006100         88  HEADACHE-NO             VALUE "N".
006200     05  BLURRED-VISION-REPORTED     PIC X(01).
006300         88  BLURRED-VISION-YES      VALUE "Y".
006400         88  BLURRED-VISION-NO       VALUE "N".
006500     05  ABDOMINAL-PAIN-REPORTED     PIC X(01).
006600         88  ABD-PAIN-YES            VALUE "Y".
006700         88  ABD-PAIN-NO             VALUE "N".
006800*    --- RISKCALC OUTPUT (SET BY UNIT 1 VIA HCKUPDT) ------------
006900     05  RISK-SCORE                  PIC S9(03).                  042201DW
007000     05  RISK-LEVEL                  PIC X(06).
007100         88  HC-RISK-GREEN           VALUE "GREEN ".
007200         88  HC-RISK-YELLOW          VALUE "YELLOW".
007300         88  HC-RISK-RED             VALUE "RED   ".
007400     05  RISK-FACTORS                PIC X(500).
007500*    --- FOLLOW-UP SCHEDULING -----------------------------------
007600     05  NEXT-CHECK-DATE-GROUP.
007700         10  NCK-CCYY                PIC 9(04).
007800         10  NCK-MM                  PIC 9(02).
007900         10  NCK-DD                  PIC 9(02).
008000     05  NEXT-CHECK-DATE REDEFINES NEXT-CHECK-DATE-GROUP
008100                                     PIC 9(08).
008200     05  FILLER                      PIC X(21).
