000100******************************************************************
000200*  COPYBOOK:  MaternalCareApplication-copybook-FUPXACT.cpy
000300*  RECORD:    FOLLOWUP-XACT-REC
000400*  FILE:      FUPXACT-FILE (sequential input, presorted ascending
000500*             by FOLLOWUP-ID ahead of the FUPUPDT job step)
000600*  PURPOSE:   One row per field-office call-outcome or reschedule
000700*             request against an EXISTING follow-up row.  XACT-
000800*             TYPE tells FUPUPDT which group below is populated;
000900*             the other arrives blank/zero and is ignored.  THIS
001000*             FEED NEVER CREATES A FOLLOW-UP ROW - EVERY KEY MUST
001100*             ALREADY BE ON FUPMSTR-OLD, UNLIKE THE PATXACT FEED
001200*             INTO PATMAINT.  COPY'D INTO FUPUPDT ONLY.
001300******************************************************************
001400*  CHANGE LOG
001500*  02/06/91  RKS  0024  ORIGINAL COPYBOOK FOR THE FIELD-OFFICE
001600*                       CALL-OUTCOME FEED INTO THE NEW FUPUPDT
001700*                       JOB - SEE FUPMSTR COPYBOOK THE SAME DROP.
001800*  06/19/96  TPL  0041  ADDED CALL-OUTCOME DETAIL GROUP TO MATCH
001900*                       THE FUPMSTR CALL-OUTCOME-DETAIL FIELDS.
002000*  01/08/99  TPL  0047  Y2K REMEDIATION - DATE FIELDS CONFIRMED
002100*                       CCYYMMDD (4-DIGIT CENTURY), NO WINDOWING.
002200*  11/14/00  DMW  0052  ADDED URGENT-REFERRAL-IND TO THE CALL-
002300*                       OUTCOME GROUP, MATCHING FUPMSTR.
002400******************************************************************
002500 01  FOLLOWUP-XACT-REC.
002600*    --- KEY / REQUEST KIND --------------------------------------
002700     05  FOLLOWUP-ID                 PIC 9(09).
002800     05  XACT-TYPE                   PIC X(01).
002900         88  XACT-COMPLETE-CALL      VALUE "C".
003000         88  XACT-RESCHEDULE         VALUE "S".
003100*    --- CALL-OUTCOME GROUP (XACT-TYPE = "C") ----------------------
003200     05  REQUESTED-STATUS            PIC X(11).
003300     05  CALL-ATTEMPTED-DATE         PIC 9(08).
003400     05  CALL-ATTEMPTED-TIME         PIC 9(06).
003500     05  CALL-OUTCOME-DETAIL.
003600         10  CALL-DURATION-MINUTES   PIC 9(03).
003700         10  CONDITION-NOTED         PIC X(30).
003800         10  SYMPTOMS-NOTED          PIC X(150).
003900         10  MEDICATION-COMPLIANCE-IND PIC X(01).
004000         10  CONCERNS-NOTED          PIC X(150).
004100         10  ADVICE-GIVEN            PIC X(150).
004200     05  REQUIRES-IMMEDIATE-ATTN     PIC X(01).
004300     05  URGENT-REFERRAL-IND         PIC X(01).                   111400DW
004400     05  NEXT-FOLLOWUP-DATE          PIC 9(08).
004500*    --- RESCHEDULE GROUP (XACT-TYPE = "S") -------------------------
004600     05  NEW-SCHEDULED-DATE          PIC 9(08).
004700     05  FILLER                      PIC X(63).
