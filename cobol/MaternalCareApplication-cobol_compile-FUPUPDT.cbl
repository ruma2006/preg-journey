000100******************************************************************
000200*  PROGRAM:  FUPUPDT
000300*  PURPOSE:  NIGHTLY FOLLOW-UP CALL MAINTENANCE.  READS THE
000400*            PRESORTED FOLLOW-UP CALL-OUTCOME/RESCHEDULE FEED
000500*            AGAINST THE FOLLOW-UP MASTER IN FOLLOWUP-ID SEQUENCE.
000600*            A CALL-OUTCOME XACT ALWAYS SETS THE REQUESTED STATUS,
000700*            STAMPS THE CALL-ATTEMPTED DATE/TIME, AND BUMPS THE
000800*            ATTEMPT COUNT; WHEN THE REQUESTED STATUS IS COMPLETED
000900*            IT ALSO RECORDS THE FULL CALL-OUTCOME DETAIL, RAISES
001000*            A RED ESCALATION ALERT ON REQUIRES-IMMEDIATE-ATTN,
001100*            AND CHAINS A BRAND-NEW PENDING FOLLOW-UP ROW WHEN A
001200*            NEXT-FOLLOWUP-DATE CAME BACK ON THE REQUEST.  A
001300*            RESCHEDULE XACT IS HONORED UNLESS THE ROW IS ALREADY
001400*            COMPLETED, IN WHICH CASE IT FALLS OUT TO FUPXERR FOR
001500*            FIELD-OFFICE FOLLOW-UP, NOT TO THE ABEND ROUTE - A
001600*            STALE RESCHEDULE REQUEST IS A DATA PROBLEM, NOT A
001700*            JOB FAILURE.  PRODUCES THE NEXT FOLLOW-UP MASTER
001800*            GENERATION, WITH CHAINED ROWS APPENDED BEHIND THE
001900*            CARRIED-FORWARD ROWS SINCE A CHAINED ROW'S ID IS
002000*            ALWAYS HIGHER THAN ANY ROW ALREADY ON FILE.
002100******************************************************************
002200*  CHANGE LOG
002300*  02/06/91  RKS  0024  ORIGINAL FOLLOW-UP MASTER MAINTENANCE JOB,
002400*                       WRITTEN ALONGSIDE THE FUPXACT COPYBOOK -
002500*                       SEE FUPXACT.CPY THE SAME DROP.
002600*  06/19/96  TPL  0041  ADDED CALL-OUTCOME DETAIL RECORDING AND
002700*                       THE IMMEDIATE-ATTENTION ESCALATION TO
002800*                       ALERT-FILE (SHARED COPYBOOK WITH HCKUPDT).
002900*  01/08/99  TPL  0047  Y2K REMEDIATION - ACCEPT ... FROM DATE
003000*                       CHANGED TO YYYYMMDD FORM THROUGHOUT.
003100*  11/14/00  DMW  0052  ADDED NEXT-FOLLOWUP-DATE CHAINING SO A
003200*                       COMPLETED CALL CAN SPAWN ITS OWN FOLLOW-
003300*                       UP ROW WITHOUT A SEPARATE FIELD-OFFICE
003400*                       REQUEST - SEE FUPXACT COPYBOOK CHANGE LOG
003500*                       THE SAME DROP.
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.  FUPUPDT.
003900 AUTHOR. RAYMOND K SULLIVAN.
004000 INSTALLATION. COBOL DEVELOPMENT CENTER.
004100 DATE-WRITTEN. 02/06/91.
004200 DATE-COMPILED. 02/06/91.
004300 SECURITY. NON-CONFIDENTIAL.
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     UPSI-0 ON STATUS IS FUPUPDT-TRACE-ON
005200     UPSI-0 OFF STATUS IS FUPUPDT-TRACE-OFF.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700     ASSIGN TO UT-S-SYSOUT
005800       ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT FUPXACT-FILE
006100     ASSIGN TO UT-S-FUPXACT
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS XFCODE.
006400
006500     SELECT FUPMSTR-OLD
006600     ASSIGN TO UT-S-FUPOLD
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS FUPOLD-STATUS.
006900
007000     SELECT FUPMSTR-NEW
007100     ASSIGN TO UT-S-FUPNEW
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS FUPNEW-STATUS.
007400
007500     SELECT FUPXERR
007600     ASSIGN TO UT-S-FUPXERR
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS FXERR-STATUS.
007900
008000     SELECT ALERT-FILE
008100     ASSIGN TO UT-S-ALERT
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS ALERT-STATUS.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  SYSOUT
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 130 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS SYSOUT-REC.
009300 01  SYSOUT-REC                  PIC X(130).
009400
009500****** PRESORTED ASCENDING BY FOLLOWUP-ID AHEAD OF THIS JOB STEP.
009600 FD  FUPXACT-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 600 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS FUPXACT-IN-REC.
010200 01  FUPXACT-IN-REC              PIC X(600).
010300
010400 FD  FUPMSTR-OLD
010500     RECORD CONTAINS 600 CHARACTERS
010600     DATA RECORD IS FUPMSTR-OLD-REC.
010700 01  FUPMSTR-OLD-REC             PIC X(600).
010800
010900****** CARRIED-FORWARD ROWS WRITE IN KEY SEQUENCE AS THE MERGE
011000****** RUNS; CHAINED ROWS FROM 450-CHAIN-NEXT-FOLLOWUP-RTN ARE
011100****** BUFFERED AND APPENDED BEHIND THEM AT 800-FLUSH-CHAIN-RTN.
011200 FD  FUPMSTR-NEW
011300     RECORD CONTAINS 600 CHARACTERS
011400     DATA RECORD IS FUPMSTR-NEW-REC.
011500 01  FUPMSTR-NEW-REC             PIC X(600).
011600
011700****** REJECTED RESCHEDULES ONLY - SEE 300-RESCHEDULE-RTN.  FIELD
011800****** OFFICE WORKS THIS FILE BY HAND EACH MORNING.
011900 FD  FUPXERR
012000     RECORD CONTAINS 150 CHARACTERS
012100     DATA RECORD IS FUPXACT-ERR-REC.
012200 01  FUPXACT-ERR-REC             PIC X(150).
012300
012400****** GROWN EVERY RUN - JCL DISP=MOD APPENDS BEHIND THE PRIOR
012500****** GENERATION'S ALERTS, SAME CONVENTION AS HCKUPDT.
012600 FD  ALERT-FILE
012700     RECORD CONTAINS 550 CHARACTERS
012800     DATA RECORD IS ALERT-OUT-REC.
012900 01  ALERT-OUT-REC               PIC X(550).
013000
013100 WORKING-STORAGE SECTION.
013200 01  FILE-STATUS-CODES.
013300     05  XFCODE                  PIC X(2).
013400         88  CODE-READ-XACT      VALUE SPACES.
013500         88  NO-MORE-FUPXACT     VALUE "10".
013600     05  FUPOLD-STATUS           PIC X(2).
013700         88  CODE-READ-OLD       VALUE SPACES.
013800         88  NO-MORE-FUPMSTR     VALUE "10".
013900     05  FUPNEW-STATUS           PIC X(2).
014000         88  CODE-WRITE          VALUE SPACES.
014100     05  FXERR-STATUS            PIC X(2).
014200         88  CODE-WRITE-ERR      VALUE SPACES.
014300     05  ALERT-STATUS            PIC X(2).
014400         88  CODE-WRITE-ALERT    VALUE SPACES.
014500
014600 01  WS-RUN-DATE                 PIC 9(08).
014700
014800** QSAM FILE
014900 COPY FUPMSTR.
015000
015100** QSAM FILE
015200 COPY FUPXACT.
015300
015400 COPY ALERT.
015500
015600 COPY ABENDREC.
015700
015800*    --- CHAINED-FOLLOW-UP HOLD TABLE -----------------------------
015900*    450-CHAIN-NEXT-FOLLOWUP-RTN CANNOT WRITE A CHAINED ROW
016000*    STRAIGHT TO FUPMSTR-NEW MID-MERGE - ITS ID IS ALWAYS HIGHER
016100*    THAN ANY ROW STILL TO COME OUT OF FUPMSTR-OLD, SO IT WOULD
016200*    BREAK THE ASCENDING KEY SEQUENCE THE NEXT GENERATION MUST
016300*    KEEP.  ROWS ARE HELD HERE AND FLUSHED ONCE THE MERGE IS
016400*    DONE - SEE 800-FLUSH-CHAIN-RTN.
016500 01  WS-CHAIN-TABLE.
016600     05  CHAIN-ROW OCCURS 2000 TIMES INDEXED BY CHAIN-IDX.
016700         10  CHAIN-REC           PIC X(600).
016800 01  WS-CHAIN-COUNT               PIC 9(05) COMP.
016900
017000*    --- SCRATCH FOR 450-CHAIN-NEXT-FOLLOWUP-RTN --------------------
017100 01  WS-SAVE-FUP-REC              PIC X(600).
017200 01  WS-CHAIN-PATIENT-ID          PIC 9(09).
017300 01  WS-CHAIN-ASSIGNED-ID         PIC 9(09).
017400 01  WS-CHAIN-NOTE                PIC X(150).
017500 01  WS-CHAIN-NOTE-GROUP REDEFINES WS-CHAIN-NOTE.
017600     05  FILLER                  PIC X(42).
017700     05  WS-CHAIN-DATE-TEXT      PIC X(08).
017800     05  FILLER                  PIC X(100).
017900
018000*    --- ESCALATION-ALERT BUILD WORK --------------------------------
018100 01  WS-ALERT-DESC                PIC X(300).
018200 01  WS-FUPXACT-ERR-WORK.
018300     05  ERR-FOLLOWUP-ID         PIC 9(09).
018400     05  ERR-XACT-TYPE           PIC X(01).
018500     05  ERR-MSG                 PIC X(60).
018600     05  FILLER                  PIC X(80).
018700
018800 01  COUNTERS-AND-ACCUMULATORS.
018900     05  RECORDS-READ            PIC S9(9) COMP.
019000     05  RECORDS-WRITTEN         PIC S9(9) COMP.
019100     05  RECORDS-IN-ERROR        PIC S9(9) COMP.
019200     05  CALLS-COMPLETED         PIC S9(9) COMP.
019300     05  RESCHEDULES-PROCESSED   PIC S9(9) COMP.
019400     05  ESCALATIONS-RAISED      PIC S9(9) COMP.
019500     05  FOLLOWUPS-CHAINED       PIC S9(9) COMP.
019600     05  WS-NEXT-ALERT-ID        PIC 9(09) COMP.
019700     05  WS-NEXT-FOLLOWUP-ID     PIC 9(09) COMP.
019800     05  FILLER                  PIC X(06).
019900
020000 77  ZERO-VAL                    PIC 9(01) VALUE ZERO.
020100 77  ONE-VAL                     PIC 9(01) VALUE 1.
020200
020300 PROCEDURE DIVISION.
020400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020500     PERFORM 100-MAINLINE-RTN THRU 100-EXIT
020600             UNTIL NO-MORE-FUPMSTR AND NO-MORE-FUPXACT.
020700     PERFORM 800-FLUSH-CHAIN-RTN THRU 800-EXIT.
020800     PERFORM 950-CLEANUP THRU 950-EXIT.
020900     MOVE ZERO TO RETURN-CODE.
021000     GOBACK.
021100
021200 000-HOUSEKEEPING.
021300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021400     DISPLAY "******** BEGIN JOB FUPUPDT ********".
021500     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
021600     OPEN INPUT FUPMSTR-OLD, FUPXACT-FILE.
021700     OPEN OUTPUT FUPMSTR-NEW, FUPXERR, SYSOUT.
021800     OPEN EXTEND ALERT-FILE.
021900     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-CHAIN-COUNT.
022000     MOVE 1 TO WS-NEXT-ALERT-ID.
022100     MOVE 1 TO WS-NEXT-FOLLOWUP-ID.
022200     PERFORM 900-READ-FUPMSTR-RTN THRU 900-EXIT.
022300     PERFORM 920-READ-FUPXACT-RTN THRU 920-EXIT.
022400 000-EXIT.
022500     EXIT.
022600
022700*    A CALL-OUTCOME OR RESCHEDULE XACT MUST ALREADY HAVE A ROW ON
022800*    FUPMSTR-OLD - THIS FEED NEVER CREATES ONE.  A KEY WITH NO
022900*    MATCH IS A LOST OR MIS-SORTED TRANSMISSION, NOT A FIELD-
023000*    OFFICE DATA ERROR, SO IT ABENDS THE JOB RATHER THAN FALLING
023100*    OUT TO FUPXERR.
023200 100-MAINLINE-RTN.
023300     MOVE "100-MAINLINE-RTN" TO PARA-NAME.
023400     IF NOT NO-MORE-FUPXACT
023500        AND (NO-MORE-FUPMSTR OR
023600             FOLLOWUP-ID IN FOLLOWUP-XACT-REC <
023700             FOLLOWUP-ID IN FOLLOW-UP-REC)
023800         MOVE "** FUPXACT HAS NO MATCHING FOLLOW-UP MASTER" TO
023900                                     ABEND-REASON
024000         MOVE FOLLOWUP-ID IN FOLLOWUP-XACT-REC TO
024100                                     EXPECTED-VAL IN ABEND-REC
024200         GO TO 1000-ABEND-RTN.
024300
024400     IF NOT NO-MORE-FUPXACT
024500        AND FOLLOWUP-ID IN FOLLOWUP-XACT-REC =
024600            FOLLOWUP-ID IN FOLLOW-UP-REC
024700         PERFORM 600-APPLY-UPDATE-RTN THRU 600-EXIT
024800         PERFORM 920-READ-FUPXACT-RTN THRU 920-EXIT.
024900
025000     IF NO-MORE-FUPMSTR
025100         GO TO 100-EXIT.
025200
025300     MOVE FOLLOW-UP-REC TO FUPMSTR-NEW-REC.
025400     WRITE FUPMSTR-NEW-REC.
025500     ADD 1 TO RECORDS-WRITTEN.
025600     PERFORM 900-READ-FUPMSTR-RTN THRU 900-EXIT.
025700 100-EXIT.
025800     EXIT.
025900
026000 600-APPLY-UPDATE-RTN.
026100     MOVE "600-APPLY-UPDATE-RTN" TO PARA-NAME.
026200     ADD 1 TO RECORDS-READ.
026300     IF XACT-COMPLETE-CALL
026400         PERFORM 200-COMPLETE-CALL-RTN THRU 200-EXIT
026500     ELSE
026600     IF XACT-RESCHEDULE
026700         PERFORM 300-RESCHEDULE-RTN THRU 300-EXIT
026800     ELSE
026900         MOVE "** XACT TYPE INVALID ON FUPXACT FEED" TO
027000                                     ABEND-REASON
027100         MOVE FOLLOWUP-ID IN FOLLOWUP-XACT-REC TO
027200                                     EXPECTED-VAL IN ABEND-REC
027300         GO TO 1000-ABEND-RTN.
027400 600-EXIT.
027500     EXIT.
027600
027700*    RULE 1 - EVERY CALL-OUTCOME XACT SETS STATUS, STAMPS THE
027800*    CALL-ATTEMPTED DATE/TIME, AND BUMPS ATTEMPT-COUNT BY EXACTLY
027900*    ONE, NO MATTER WHAT THE RESULTING STATUS TURNS OUT TO BE.
028000 200-COMPLETE-CALL-RTN.
028100     MOVE "200-COMPLETE-CALL-RTN" TO PARA-NAME.
028200     MOVE REQUESTED-STATUS IN FOLLOWUP-XACT-REC TO
028300                             FOLLOWUP-STATUS IN FOLLOW-UP-REC.
028400     MOVE CALL-ATTEMPTED-DATE IN FOLLOWUP-XACT-REC TO
028500                         CALL-ATTEMPTED-DATE IN FOLLOW-UP-REC.
028600     MOVE CALL-ATTEMPTED-TIME IN FOLLOWUP-XACT-REC TO
028700                         CALL-ATTEMPTED-TIME IN FOLLOW-UP-REC.
028800     ADD 1 TO ATTEMPT-COUNT.
028900     ADD 1 TO CALLS-COMPLETED.
029000
029100*    RULE 2 - ONLY A COMPLETED OUTCOME CARRIES THE FULL CALL
029200*    DETAIL, THE ESCALATION FLAG, AND A POSSIBLE CHAIN DATE.
029300     IF NOT FUP-COMPLETED
029400         GO TO 200-EXIT.
029500
029600     MOVE CALL-DURATION-MINUTES IN FOLLOWUP-XACT-REC TO
029700                     CALL-DURATION-MINUTES IN FOLLOW-UP-REC.
029800     MOVE CONDITION-NOTED IN FOLLOWUP-XACT-REC TO
029900                     CONDITION-NOTED IN FOLLOW-UP-REC.
030000     MOVE SYMPTOMS-NOTED IN FOLLOWUP-XACT-REC TO
030100                     SYMPTOMS-NOTED IN FOLLOW-UP-REC.
030200     MOVE MEDICATION-COMPLIANCE-IND IN FOLLOWUP-XACT-REC TO
030300             MEDICATION-COMPLIANCE-IND IN FOLLOW-UP-REC.
030400     MOVE CONCERNS-NOTED IN FOLLOWUP-XACT-REC TO
030500                     CONCERNS-NOTED IN FOLLOW-UP-REC.
030600     MOVE ADVICE-GIVEN IN FOLLOWUP-XACT-REC TO
030700                     ADVICE-GIVEN IN FOLLOW-UP-REC.
030800     MOVE REQUIRES-IMMEDIATE-ATTN IN FOLLOWUP-XACT-REC TO
030900             REQUIRES-IMMEDIATE-ATTN IN FOLLOW-UP-REC.
031000     MOVE URGENT-REFERRAL-IND IN FOLLOWUP-XACT-REC TO
031100                     URGENT-REFERRAL-IND IN FOLLOW-UP-REC.
031200     MOVE NEXT-FOLLOWUP-DATE IN FOLLOWUP-XACT-REC TO
031300                     NEXT-FOLLOWUP-DATE IN FOLLOW-UP-REC.
031400
031500*    RULE 2A - ESCALATION ALWAYS COMES BACK RED, REGARDLESS OF
031600*    WHATEVER RISK LEVEL TRIGGERED THE ORIGINAL HEALTH CHECK.
031700     IF REQUIRES-IMMED-ATTN-YES
031800         PERFORM 400-ESCALATE-RTN THRU 400-EXIT.
031900
032000*    RULE 2B - A NEXT-FOLLOWUP-DATE SPAWNS A BRAND-NEW PENDING
032100*    ROW; IT NEVER REWRITES THE ROW JUST COMPLETED.
032200     IF NEXT-FOLLOWUP-DATE IN FOLLOW-UP-REC NOT = ZERO
032300         PERFORM 450-CHAIN-NEXT-FOLLOWUP-RTN THRU 450-EXIT.
032400 200-EXIT.
032500     EXIT.
032600
032700*    RULE 3 - A RESCHEDULE IS REJECTED ONCE THE ROW IS ALREADY
032800*    COMPLETED; OTHERWISE THE SCHEDULED DATE MOVES AND STATUS
032900*    GOES TO RESCHEDULED.
033000 300-RESCHEDULE-RTN.
033100     MOVE "300-RESCHEDULE-RTN" TO PARA-NAME.
033200     IF FUP-COMPLETED
033300         MOVE "*** RESCHEDULE REJECTED - CALL ALREADY COMPLETED"
033400                                     TO ERR-MSG
033500         PERFORM 290-WRITE-FUPXERR-RTN THRU 290-EXIT
033600         GO TO 300-EXIT.
033700
033800     MOVE NEW-SCHEDULED-DATE IN FOLLOWUP-XACT-REC TO
033900                             SCHEDULED-DATE IN FOLLOW-UP-REC.
034000     MOVE "RESCHEDULED" TO FOLLOWUP-STATUS.
034100     ADD 1 TO RESCHEDULES-PROCESSED.
034200 300-EXIT.
034300     EXIT.
034400
034500*    ONE ROW PER ESCALATION - SEVERITY IS ALWAYS RED AND THE
034600*    ALERT TYPE IS ALWAYS COMPLICATION_REPORTED (STORED
034700*    TRUNCATED - SEE ALERT COPYBOOK CHANGE LOG 03/02/95).  THIS
034800*    XACT WAS NOT RAISED BY A HEALTH CHECK, SO HEALTH-CHECK-ID
034900*    GOES OUT ZERO.
035000 400-ESCALATE-RTN.
035100     MOVE "400-ESCALATE-RTN" TO PARA-NAME.
035200     MOVE SPACES TO RISK-ALERT-REC.
035300     MOVE WS-NEXT-ALERT-ID TO ALERT-ID.
035400     ADD 1 TO WS-NEXT-ALERT-ID.
035500     MOVE PATIENT-ID IN FOLLOW-UP-REC TO
035600                                 PATIENT-ID IN RISK-ALERT-REC.
035700     MOVE ZERO TO HEALTH-CHECK-ID.
035800     SET ALERT-COMPLICATION TO TRUE.
035900     SET SEVERITY-RED TO TRUE.
036000     MOVE "COMPLICATION REPORTED ON FOLLOW-UP CALL" TO TITLE.
036100
036200     MOVE SPACES TO WS-ALERT-DESC.
036300     STRING "Patient " DELIMITED BY SIZE
036400            PATIENT-ID IN FOLLOW-UP-REC DELIMITED BY SIZE
036500            " reported a condition requiring immediate"
036600                                           DELIMITED BY SIZE
036700            " attention during the follow-up call on "
036800                                           DELIMITED BY SIZE
036900            CALL-ATTEMPTED-DATE IN FOLLOW-UP-REC
037000                                           DELIMITED BY SIZE
037100            ". Condition noted: " DELIMITED BY SIZE
037200            CONDITION-NOTED IN FOLLOW-UP-REC DELIMITED BY SIZE
037300         INTO WS-ALERT-DESC.
037400     MOVE WS-ALERT-DESC TO DESCRIPTION.
037500     STRING "REFER PATIENT TO FACILITY FOR IMMEDIATE CLINICAL"
037600                                           DELIMITED BY SIZE
037700            " REVIEW." DELIMITED BY SIZE
037800         INTO RECOMMENDED-ACTION.
037900     SET ALERT-NOT-ACKNOWLEDGED TO TRUE.
038000     SET ALERT-NOT-RESOLVED TO TRUE.
038100     MOVE WS-RUN-DATE TO ALERT-CREATED-DATE.
038200
038300     MOVE RISK-ALERT-REC TO ALERT-OUT-REC.
038400     WRITE ALERT-OUT-REC.
038500     ADD 1 TO ESCALATIONS-RAISED.
038600 400-EXIT.
038700     EXIT.
038800
038900*    THE ROW BEING COMPLETED IS STILL LIVE IN FOLLOW-UP-REC AND
039000*    STILL HAS TO GO OUT TO FUPMSTR-NEW BY 100-MAINLINE-RTN, SO
039100*    ITS IMAGE IS SAVED OFF, THE NEW CHAINED ROW IS BUILT IN THE
039200*    SAME WORKING-STORAGE AREA AND MOVED TO THE HOLD TABLE, AND
039300*    THE SAVED IMAGE IS THEN RESTORED.
039400 450-CHAIN-NEXT-FOLLOWUP-RTN.
039500     MOVE "450-CHAIN-NEXT-FOLLOWUP-RTN" TO PARA-NAME.
039600     MOVE PATIENT-ID IN FOLLOW-UP-REC TO WS-CHAIN-PATIENT-ID.
039700     MOVE ASSIGNED-TO-ID IN FOLLOW-UP-REC TO
039800                                     WS-CHAIN-ASSIGNED-ID.
039900     MOVE SPACES TO WS-CHAIN-NOTE.
040000     MOVE CALL-ATTEMPTED-DATE IN FOLLOW-UP-REC TO
040100                                     WS-CHAIN-DATE-TEXT.
040200     STRING "Chained from follow-up call completed "
040300                                           DELIMITED BY SIZE
040400            WS-CHAIN-DATE-TEXT          DELIMITED BY SIZE
040500         INTO WS-CHAIN-NOTE.
040600
040700     MOVE FOLLOW-UP-REC TO WS-SAVE-FUP-REC.
040800     MOVE SPACES TO FOLLOW-UP-REC.
040900     MOVE WS-NEXT-FOLLOWUP-ID TO FOLLOWUP-ID IN FOLLOW-UP-REC.
041000     ADD 1 TO WS-NEXT-FOLLOWUP-ID.
041100     MOVE WS-CHAIN-PATIENT-ID TO PATIENT-ID IN FOLLOW-UP-REC.
041200     MOVE WS-CHAIN-ASSIGNED-ID TO ASSIGNED-TO-ID.
041300     MOVE NEXT-FOLLOWUP-DATE IN FOLLOWUP-XACT-REC TO
041400                                     SCHEDULED-DATE.
041500     MOVE "PENDING    " TO FOLLOWUP-STATUS.
041600     MOVE ZERO TO ATTEMPT-COUNT.
041700     MOVE "N" TO REQUIRES-IMMEDIATE-ATTN IN FOLLOW-UP-REC.
041800     MOVE ZERO TO NEXT-FOLLOWUP-DATE IN FOLLOW-UP-REC.
041900     MOVE ZERO TO TRIGGERED-BY-HC-ID.
042000     MOVE SPACES TO CONDITION-NOTED IN FOLLOW-UP-REC
042100                    SYMPTOMS-NOTED IN FOLLOW-UP-REC.
042200     MOVE WS-CHAIN-NOTE TO CONCERNS-NOTED IN FOLLOW-UP-REC.
042300     MOVE SPACES TO ADVICE-GIVEN IN FOLLOW-UP-REC.
042400     MOVE "N" TO URGENT-REFERRAL-IND IN FOLLOW-UP-REC.
042500
042600     SET CHAIN-IDX TO WS-CHAIN-COUNT.
042700     SET CHAIN-IDX UP BY 1.
042800     SET WS-CHAIN-COUNT TO CHAIN-IDX.
042900     MOVE FOLLOW-UP-REC TO CHAIN-REC (CHAIN-IDX).
043000     ADD 1 TO FOLLOWUPS-CHAINED.
043100
043200     MOVE WS-SAVE-FUP-REC TO FOLLOW-UP-REC.
043300 450-EXIT.
043400     EXIT.
043500
043600*    APPENDED BEHIND EVERY CARRIED-FORWARD ROW ONCE THE MERGE IS
043700*    COMPLETE - SEE THE NOTE AT WS-CHAIN-TABLE ABOVE.
043800 800-FLUSH-CHAIN-RTN.
043900     MOVE "800-FLUSH-CHAIN-RTN" TO PARA-NAME.
044000     PERFORM 810-WRITE-ONE-CHAINED-RTN THRU 810-EXIT
044100         VARYING CHAIN-IDX FROM 1 BY 1
044200         UNTIL CHAIN-IDX > WS-CHAIN-COUNT.
044300 800-EXIT.
044400     EXIT.
044500
044600 810-WRITE-ONE-CHAINED-RTN.
044700     MOVE "810-WRITE-ONE-CHAINED-RTN" TO PARA-NAME.
044800     MOVE CHAIN-REC (CHAIN-IDX) TO FUPMSTR-NEW-REC.
044900     WRITE FUPMSTR-NEW-REC.
045000     ADD 1 TO RECORDS-WRITTEN.
045100 810-EXIT.
045200     EXIT.
045300
045400 700-CLOSE-FILES.
045500     MOVE "700-CLOSE-FILES" TO PARA-NAME.
045600     CLOSE FUPXACT-FILE, FUPMSTR-OLD, FUPMSTR-NEW, FUPXERR,
045700           ALERT-FILE, SYSOUT.
045800 700-EXIT.
045900     EXIT.
046000
046100 900-READ-FUPMSTR-RTN.
046200     READ FUPMSTR-OLD INTO FOLLOW-UP-REC
046300         AT END
046400         MOVE "10" TO FUPOLD-STATUS
046500         GO TO 900-EXIT
046600     END-READ
046700 900-EXIT.
046800     EXIT.
046900
047000 920-READ-FUPXACT-RTN.
047100     READ FUPXACT-FILE INTO FOLLOWUP-XACT-REC
047200         AT END
047300         MOVE "10" TO XFCODE
047400         GO TO 920-EXIT
047500     END-READ
047600 920-EXIT.
047700     EXIT.
047800
047900 290-WRITE-FUPXERR-RTN.
048000     MOVE "290-WRITE-FUPXERR-RTN" TO PARA-NAME.
048100     MOVE FOLLOWUP-ID IN FOLLOWUP-XACT-REC TO ERR-FOLLOWUP-ID.
048200     MOVE XACT-TYPE IN FOLLOWUP-XACT-REC TO ERR-XACT-TYPE.
048300     MOVE WS-FUPXACT-ERR-WORK TO FUPXACT-ERR-REC.
048400     WRITE FUPXACT-ERR-REC.
048500     ADD 1 TO RECORDS-IN-ERROR.
048600 290-EXIT.
048700     EXIT.
048800
048900 950-CLEANUP.
049000     MOVE "950-CLEANUP" TO PARA-NAME.
049100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
049200     DISPLAY "** TRANSACTIONS READ **".
049300     DISPLAY RECORDS-READ.
049400     DISPLAY "** FOLLOW-UP MASTER RECORDS WRITTEN **".
049500     DISPLAY RECORDS-WRITTEN.
049600     DISPLAY "** CALL OUTCOMES RECORDED **".
049700     DISPLAY CALLS-COMPLETED.
049800     DISPLAY "** RESCHEDULES PROCESSED **".
049900     DISPLAY RESCHEDULES-PROCESSED.
050000     DISPLAY "** IMMEDIATE-ATTENTION ALERTS RAISED **".
050100     DISPLAY ESCALATIONS-RAISED.
050200     DISPLAY "** FOLLOW-UPS CHAINED **".
050300     DISPLAY FOLLOWUPS-CHAINED.
050400     DISPLAY "** RESCHEDULES REJECTED TO FUPXERR **".
050500     DISPLAY RECORDS-IN-ERROR.
050600     DISPLAY "******** NORMAL END OF JOB FUPUPDT ********".
050700 950-EXIT.
050800     EXIT.
050900
051000 1000-ABEND-RTN.
051100     WRITE SYSOUT-REC FROM ABEND-REC.
051200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
051300     DISPLAY "*** ABNORMAL END OF JOB-FUPUPDT ***" UPON CONSOLE.
051400     DIVIDE ZERO-VAL INTO ONE-VAL.
