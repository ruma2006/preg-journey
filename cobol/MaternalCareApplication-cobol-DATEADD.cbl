000100******************************************************************
000200*  PROGRAM:  DATEADD
000300*  PURPOSE:  ADDS (OR SUBTRACTS, VIA A NEGATIVE IN-DAYS) A COUNT
000400*            OF CALENDAR DAYS TO A CCYYMMDD DATE, HANDLING MONTH
000500*            AND YEAR ROLLOVER AND LEAP YEARS.  SHARED BY PATMAINT
000600*            (EDD = LMP + 280, NAEGELE'S RULE) AND HCKUPDT
000700*            (AUTO-FOLLOW-UP DUE DATES, CHECK-DATE + 2 OR + 5).
000800******************************************************************
000900*  CHANGE LOG
001000*  11/30/90  RKS  0021  ORIGINAL GENERIC DATE-ADD UTILITY, WRITTEN
001100*                       WHEN PATMAINT PICKED UP THE EDD-DATE EDIT.
001200*  01/08/99  TPL  0047  Y2K REMEDIATION - CENTURY-AWARE LEAP-YEAR
001300*                       TEST ADDED (DIV-BY-100/DIV-BY-400 RULE).
001400*                       OLD LOGIC ONLY TESTED DIV-BY-4 AND WOULD
001500*                       HAVE MIS-DATED 2100 HAD IT SURVIVED THAT
001600*                       LONG.
001700*  04/15/03  DMW  0048  ADDED THE 110-SUBTRACT-ONE-DAY-RTN PATH
001800*                       FOR A NEGATIVE IN-DAYS.  THE PURPOSE NOTE
001900*                       ABOVE HAS ALWAYS SAID THIS PROGRAM WOULD
002000*                       SUBTRACT ON A NEGATIVE COUNT BUT 100-ADD-
002100*                       ONE-DAY-RTN WAS THE ONLY PATH CODED - NO
002200*                       CALLER HAS HIT IT YET, BUT FIXED NOW SO
002300*                       THE NEXT ONE DOES NOT GET BURNED.
002400******************************************************************
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.  DATEADD.
002700 AUTHOR. RAVI KUMAR SHETTY.
002800 INSTALLATION. COBOL DEVELOPMENT CENTER.
002900 DATE-WRITTEN. 11/30/90.
003000 DATE-COMPILED. 11/30/90.
003100 SECURITY. NON-CONFIDENTIAL.
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     UPSI-0 ON STATUS IS DATEADD-TRACE-ON
003900     UPSI-0 OFF STATUS IS DATEADD-TRACE-OFF.
004000
004100 INPUT-OUTPUT SECTION.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700 01  WS-DAYS-IN-MONTH-TABLE.
004800     05  FILLER                  PIC 9(02) VALUE 31.
004900     05  FILLER                  PIC 9(02) VALUE 28.
005000     05  FILLER                  PIC 9(02) VALUE 31.
005100     05  FILLER                  PIC 9(02) VALUE 30.
005200     05  FILLER                  PIC 9(02) VALUE 31.
005300     05  FILLER                  PIC 9(02) VALUE 30.
005400     05  FILLER                  PIC 9(02) VALUE 31.
005500     05  FILLER                  PIC 9(02) VALUE 31.
005600     05  FILLER                  PIC 9(02) VALUE 30.
005700     05  FILLER                  PIC 9(02) VALUE 31.
005800     05  FILLER                  PIC 9(02) VALUE 30.
005900     05  FILLER                  PIC 9(02) VALUE 31.
006000 01  WS-DAYS-IN-MONTH-R REDEFINES WS-DAYS-IN-MONTH-TABLE.
006100     05  WS-DIM                  PIC 9(02) OCCURS 12 TIMES.
006200
006300 01  WS-DATE-ALPHA               PIC X(08).
006400 01  WS-DATE-ALPHA-GROUP REDEFINES WS-DATE-ALPHA.
006500     05  WS-DA-CCYY              PIC 9(04).
006600     05  WS-DA-MM                PIC 9(02).
006700     05  WS-DA-DD                PIC 9(02).
006800
006900 01  WORK-DATE-GROUP.
007000     05  WORK-CCYY               PIC 9(04).
007100     05  WORK-MM                 PIC 9(02).
007200     05  WORK-DD                 PIC 9(02).
007300 01  WORK-DATE-ALPHA REDEFINES WORK-DATE-GROUP
007400                                 PIC X(08).
007500
007600 01  COUNTERS-AND-SWITCHES.
007700     05  WS-DAYS-REMAINING       PIC S9(05) COMP.
007800     05  WS-CURRENT-MONTH-MAX    PIC 9(02)  COMP.
007900     05  WS-TEMP-QUOT            PIC 9(06)  COMP.
008000     05  WS-TEMP-REM             PIC 9(04)  COMP.
008100     05  WS-LEAP-SW              PIC X(01).
008200         88  IS-LEAP-YEAR        VALUE "Y".
008300         88  NOT-LEAP-YEAR       VALUE "N".
008400     05  FILLER                  PIC X(04).
008500
008600 LINKAGE SECTION.
008700 01  IN-DATE                     PIC 9(08).
008800 01  IN-DAYS                     PIC S9(05).
008900 01  OUT-DATE                    PIC 9(08).
009000
009100 PROCEDURE DIVISION USING IN-DATE, IN-DAYS, OUT-DATE.
009200 000-MAIN-LOGIC.
009300     MOVE IN-DATE TO WS-DATE-ALPHA.
009400     MOVE WS-DA-CCYY TO WORK-CCYY.
009500     MOVE WS-DA-MM   TO WORK-MM.
009600     MOVE WS-DA-DD   TO WORK-DD.
009700     MOVE IN-DAYS TO WS-DAYS-REMAINING.
009800
009900     IF WS-DAYS-REMAINING < ZERO
010000         PERFORM 110-SUBTRACT-ONE-DAY-RTN THRU 110-EXIT
010100             UNTIL WS-DAYS-REMAINING = ZERO
010200     ELSE
010300         PERFORM 100-ADD-ONE-DAY-RTN THRU 100-EXIT
010400             UNTIL WS-DAYS-REMAINING = ZERO.
010500
010600     MOVE WORK-CCYY TO WS-DA-CCYY.
010700     MOVE WORK-MM   TO WS-DA-MM.
010800     MOVE WORK-DD   TO WS-DA-DD.
010900     MOVE WS-DATE-ALPHA TO OUT-DATE.
011000
011100     IF DATEADD-TRACE-ON
011200         DISPLAY "DATEADD IN=" IN-DATE " DAYS=" IN-DAYS
011300                 " OUT=" WORK-DATE-ALPHA UPON CONSOLE.
011400     GOBACK.
011500
011600 100-ADD-ONE-DAY-RTN.
011700     PERFORM 150-DETERMINE-LEAP-RTN THRU 150-EXIT.
011800     MOVE WS-DIM(WORK-MM) TO WS-CURRENT-MONTH-MAX.
011900     IF WORK-MM = 2 AND IS-LEAP-YEAR
012000         MOVE 29 TO WS-CURRENT-MONTH-MAX.
012100
012200     ADD 1 TO WORK-DD.
012300     IF WORK-DD > WS-CURRENT-MONTH-MAX
012400         MOVE 1 TO WORK-DD
012500         ADD 1 TO WORK-MM
012600         IF WORK-MM > 12
012700             MOVE 1 TO WORK-MM
012800             ADD 1 TO WORK-CCYY.
012900
013000     SUBTRACT 1 FROM WS-DAYS-REMAINING.
013100 100-EXIT.
013200     EXIT.
013300
013400 110-SUBTRACT-ONE-DAY-RTN.
013500*    BACKS THE WORKING DATE UP ONE CALENDAR DAY, ROLLING THE
013600*    MONTH AND YEAR BACKWARD AS NEEDED.  NO CURRENT CALLER
013700*    PASSES A NEGATIVE IN-DAYS (PATMAINT AND HCKUPDT ONLY EVER
013800*    ADD FORWARD) BUT THE BANNER ABOVE HAS PROMISED SUBTRACTION
013900*    SINCE THE ORIGINAL RELEASE, SO THIS ROUTINE IS CARRIED FOR
014000*    WHOEVER CALLS IT THAT WAY NEXT.
014100     SUBTRACT 1 FROM WORK-DD.
014200     IF WORK-DD < 1
014300         SUBTRACT 1 FROM WORK-MM
014400         IF WORK-MM < 1
014500             MOVE 12 TO WORK-MM
014600             SUBTRACT 1 FROM WORK-CCYY.
014700     IF WORK-DD < 1
014800         PERFORM 150-DETERMINE-LEAP-RTN THRU 150-EXIT
014900         MOVE WS-DIM(WORK-MM) TO WS-CURRENT-MONTH-MAX
015000         IF WORK-MM = 2 AND IS-LEAP-YEAR
015100             MOVE 29 TO WS-CURRENT-MONTH-MAX
015200         MOVE WS-CURRENT-MONTH-MAX TO WORK-DD.
015300
015400     ADD 1 TO WS-DAYS-REMAINING.
015500 110-EXIT.
015600     EXIT.
015700
015800 150-DETERMINE-LEAP-RTN.                                          021190RK
015900     MOVE "N" TO WS-LEAP-SW.
016000     DIVIDE WORK-CCYY BY 4 GIVING WS-TEMP-QUOT
016100         REMAINDER WS-TEMP-REM.
016200     IF WS-TEMP-REM = ZERO
016300         MOVE "Y" TO WS-LEAP-SW
016400         DIVIDE WORK-CCYY BY 100 GIVING WS-TEMP-QUOT
016500             REMAINDER WS-TEMP-REM                                010899TP
016600         IF WS-TEMP-REM = ZERO
016700             MOVE "N" TO WS-LEAP-SW
016800             DIVIDE WORK-CCYY BY 400 GIVING WS-TEMP-QUOT
016900                 REMAINDER WS-TEMP-REM
017000             IF WS-TEMP-REM = ZERO
017100                 MOVE "Y" TO WS-LEAP-SW.
017200 150-EXIT.
017300     EXIT.
