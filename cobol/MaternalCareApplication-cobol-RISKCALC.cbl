000100******************************************************************
000200*  PROGRAM:  RISKCALC
000300*  PURPOSE:  SCORES ONE HEALTH-CHECK VISIT AGAINST THE EIGHT
000400*            OBSTETRIC RISK RULE GROUPS AND RETURNS THE TOTAL
000500*            SCORE, GREEN/YELLOW/RED CLASSIFICATION, AND A
000600*            SEMICOLON-JOINED LIST OF THE FACTORS THAT FIRED.
000700*            CALLED ONCE PER VISIT BY HCKUPDT - NO FILE I-O OF
000800*            ITS OWN.
000900******************************************************************
001000*  CHANGE LOG
001100*  03/14/88  JRN  0001  ORIGINAL SCORING LOGIC, FOUR RULE GROUPS
001200*                       (BP, HEMOGLOBIN, AGE, DANGER SIGNS).
001300*  09/02/89  JRN  0015  ADDED BLOOD-SUGAR RULE GROUP PER STATE
001400*                       GESTATIONAL DIABETES SCREENING MEMO.
001500*  11/30/90  RKS  0023  ADDED PREVIOUS-COMPLICATIONS RULE GROUP.
001600*  02/11/93  RKS  0032  ADDED SPO2 RULE GROUP (PULSE-OXIMETER
001700*                       FIELD ROLLOUT).
001800*  06/19/96  TPL  0043  ADDED FETAL-ASSESSMENT RULE GROUP AND
001900*                       RECONCILED ALL FACTOR TEXT AGAINST THE
002000*                       PRINTED ALERT CATALOG.
002100*  01/08/99  TPL  0047  Y2K REMEDIATION - NO DATE FIELDS ARE
002200*                       SCORED BY THIS PROGRAM, NONE TO FIX.
002300*  04/22/01  DMW  0055  CHANGED CALL SIGNATURE TO PASS THE WHOLE
002400*                       RISKCALC-LINKAGE-REC INSTEAD OF SEPARATE
002500*                       PARAMETERS - HCKUPDT WAS PASSING THEM IN
002600*                       THE WRONG ORDER HALF THE TIME.
002700*  08/19/03  GVN  0061  RAISED SEVERE-THRESHOLD-WRK AND
002800*                       MODERATE-THRESHOLD-WRK TO 77-LEVELS SO
002900*                       THEY CAN BE PATCHED WITHOUT A RECOMPILE
003000*                       OF THE SCORING PARAGRAPHS.
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.  RISKCALC.
003400 AUTHOR. JOAN RENNER.
003500 INSTALLATION. COBOL DEVELOPMENT CENTER.
003600 DATE-WRITTEN. 03/14/88.
003700 DATE-COMPILED. 03/14/88.
003800 SECURITY. NON-CONFIDENTIAL.
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     UPSI-0 ON STATUS IS RISKCALC-TRACE-ON
004600     UPSI-0 OFF STATUS IS RISKCALC-TRACE-OFF.
004700
004800 INPUT-OUTPUT SECTION.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300 WORKING-STORAGE SECTION.
005400 77  SEVERE-THRESHOLD-WRK        PIC S9(03) COMP VALUE +7.
005500 77  MODERATE-THRESHOLD-WRK      PIC S9(03) COMP VALUE +4.
005600
005700 01  TRACE-FIELDS.
005800     05  PARA-NAME               PIC X(30).
005900     05  FILLER                  PIC X(10).
006000
006100 01  COUNTERS-AND-ACCUMULATORS.
006200     05  WS-TOTAL-SCORE          PIC S9(03) COMP.
006300     05  WS-CURRENT-LEN          PIC S9(04) COMP.
006400     05  WS-BS-FASTING-PTS       PIC S9(01) COMP.
006500     05  WS-BS-RANDOM-PTS        PIC S9(01) COMP.
006600     05  WS-BS-PP-PTS            PIC S9(01) COMP.
006700     05  WS-BS-SUBSCRIPT         PIC S9(01) COMP.
006800     05  WS-NEW-FACTOR-LEN       PIC S9(04) COMP.
006900     05  FILLER                  PIC X(06).
007000
007100 01  WS-FACTOR-SCRATCH-AREA.
007200     05  WS-FACTOR-SCRATCH       PIC X(500).
007300
007400 01  WS-BLOOD-SUGAR-GROUP.
007500     05  WS-BS-FASTING           PIC 9(03)V9(01).
007600     05  WS-BS-RANDOM            PIC 9(03)V9(01).
007700     05  WS-BS-PP                PIC 9(03)V9(01).
007800 01  WS-BLOOD-SUGAR-TABLE REDEFINES WS-BLOOD-SUGAR-GROUP.
007900     05  WS-BS-VALUE             PIC 9(03)V9(01) OCCURS 3 TIMES.
008000
008100 01  WS-RISK-LEVEL-WRK           PIC X(06).
008200     88  WS-LEVEL-GREEN          VALUE "GREEN ".
008300     88  WS-LEVEL-YELLOW         VALUE "YELLOW".
008400     88  WS-LEVEL-RED            VALUE "RED   ".
008500
008600 01  WS-RISK-FACTORS-AREA.
008700     05  WS-RISK-FACTORS-WRK     PIC X(500).
008800 01  WS-RISK-FACTORS-TABLE REDEFINES WS-RISK-FACTORS-AREA.
008900     05  WS-RISK-FACTORS-CHAR    PIC X(01) OCCURS 500 TIMES.
009000
009100 01  WS-NEW-FACTOR-AREA.
009200     05  WS-NEW-FACTOR-TEXT      PIC X(60).
009300     05  FILLER                  PIC X(10).
009400
009500 01  WS-TRACE-LINE.
009600     05  WS-TRACE-SCORE          PIC S9(03).
009700 01  WS-TRACE-LINE-ALPHA REDEFINES WS-TRACE-LINE.
009800     05  WS-TRACE-SCORE-ALPHA    PIC X(04).
009900
010000 LINKAGE SECTION.
010100 01  RISKCALC-LINKAGE-REC.
010200     05  PATIENT-AGE-IN          PIC 9(03).
010300     05  BP-SYSTOLIC-IN          PIC 9(03).
010400     05  BP-DIASTOLIC-IN         PIC 9(03).
010500     05  HEMOGLOBIN-IN           PIC 9(02)V9(01).
010600     05  BLOOD-SUGAR-FASTING-IN  PIC 9(03)V9(01).
010700     05  BLOOD-SUGAR-PP-IN       PIC 9(03)V9(01).
010800     05  BLOOD-SUGAR-RANDOM-IN   PIC 9(03)V9(01).
010900     05  SPO2-IN                 PIC 9(03).
011000     05  FETAL-HEART-RATE-IN     PIC 9(03).
011100     05  FETAL-MOVEMENT-RPTD-IN  PIC X(01).
011200     05  URINE-ALBUMIN-IN        PIC X(03).
011300     05  SWELLING-OBSERVED-IN    PIC X(01).
011400     05  BLEEDING-REPORTED-IN    PIC X(01).
011500     05  HEADACHE-REPORTED-IN    PIC X(01).
011600     05  BLURRED-VISION-RPTD-IN  PIC X(01).
011700     05  ABDOMINAL-PAIN-RPTD-IN  PIC X(01).
011800     05  PREV-COMPLICATIONS-IN   PIC X(01).
011900     05  RISK-SCORE-OUT          PIC S9(03).
012000     05  RISK-LEVEL-OUT          PIC X(06).
012100     05  RISK-FACTORS-OUT        PIC X(500).
012200     05  FILLER                  PIC X(10).
012300
012400 01  RETURN-CD                   PIC 9(04) COMP.
012500
012600 PROCEDURE DIVISION USING RISKCALC-LINKAGE-REC, RETURN-CD.
012700 000-MAIN-LOGIC.
012800     MOVE "000-MAIN-LOGIC" TO PARA-NAME.
012900     MOVE ZERO TO WS-TOTAL-SCORE.
013000     MOVE ZERO TO WS-CURRENT-LEN.
013100     MOVE SPACES TO WS-RISK-FACTORS-WRK.
013200
013300     PERFORM 100-SCORE-BP-RTN THRU 100-EXIT.
013400     PERFORM 110-SCORE-AGE-RTN THRU 110-EXIT.
013500     PERFORM 120-SCORE-HEMOGLOBIN-RTN THRU 120-EXIT.
013600     PERFORM 130-SCORE-BLOOD-SUGAR-RTN THRU 130-EXIT.
013700     PERFORM 140-SCORE-SPO2-RTN THRU 140-EXIT.
013800     PERFORM 150-SCORE-FETAL-RTN THRU 150-EXIT.
013900     PERFORM 160-SCORE-DANGER-SIGNS-RTN THRU 160-EXIT.
014000     PERFORM 170-SCORE-OBSTETRIC-RTN THRU 170-EXIT.
014100     PERFORM 190-LEVEL-FROM-SCORE-RTN THRU 190-EXIT.
014200
014300     IF RISKCALC-TRACE-ON
014400         MOVE WS-TOTAL-SCORE TO WS-TRACE-SCORE
014500         DISPLAY "RISKCALC SCORE=" WS-TRACE-SCORE-ALPHA
014600                 " LEVEL=" WS-RISK-LEVEL-WRK UPON CONSOLE.
014700
014800     MOVE WS-TOTAL-SCORE TO RISK-SCORE-OUT.
014900     MOVE WS-RISK-LEVEL-WRK TO RISK-LEVEL-OUT.
015000     MOVE WS-RISK-FACTORS-WRK TO RISK-FACTORS-OUT.
015100     MOVE ZERO TO RETURN-CD.
015200     GOBACK.
015300
015400 100-SCORE-BP-RTN.
015500     MOVE "100-SCORE-BP-RTN" TO PARA-NAME.
015600     IF BP-SYSTOLIC-IN = ZERO OR BP-DIASTOLIC-IN = ZERO
015700         GO TO 100-EXIT.
015800
015900     IF BP-SYSTOLIC-IN >= 160 OR BP-DIASTOLIC-IN >= 110
016000         ADD 4 TO WS-TOTAL-SCORE
016100         MOVE "Severe Hypertension" TO WS-NEW-FACTOR-TEXT
016200         PERFORM 195-APPEND-FACTOR-RTN THRU 195-EXIT
016300     ELSE
016400     IF BP-SYSTOLIC-IN >= 140 OR BP-DIASTOLIC-IN >= 90
016500         ADD 3 TO WS-TOTAL-SCORE
016600         MOVE "High Blood Pressure" TO WS-NEW-FACTOR-TEXT
016700         PERFORM 195-APPEND-FACTOR-RTN THRU 195-EXIT
016800     ELSE
016900     IF BP-SYSTOLIC-IN >= 130 OR BP-DIASTOLIC-IN >= 85
017000         ADD 1 TO WS-TOTAL-SCORE
017100         MOVE "Elevated Blood Pressure" TO WS-NEW-FACTOR-TEXT
017200         PERFORM 195-APPEND-FACTOR-RTN THRU 195-EXIT
017300     ELSE
017400     IF BP-SYSTOLIC-IN < 90 OR BP-DIASTOLIC-IN < 60
017500*        LOW-BP BRANCH SCORES BUT LOGS NO FACTOR TEXT - THIS
017600*        IS HOW THE PRIOR RELEASE SHIPPED IT, AND SUPERVISORS
017700*        HAVE ASKED THAT IT STAY THIS WAY SO THE PRINTED
017800*        REPORTS DO NOT CHANGE.
017900         ADD 2 TO WS-TOTAL-SCORE.
018000 100-EXIT.
018100     EXIT.
018200
018300 110-SCORE-AGE-RTN.
018400     MOVE "110-SCORE-AGE-RTN" TO PARA-NAME.
018500     IF PATIENT-AGE-IN = ZERO
018600         GO TO 110-EXIT.
018700
018800     IF PATIENT-AGE-IN < 18
018900         ADD 2 TO WS-TOTAL-SCORE
019000         MOVE "High Risk Age Group" TO WS-NEW-FACTOR-TEXT
019100         PERFORM 195-APPEND-FACTOR-RTN THRU 195-EXIT
019200     ELSE
019300     IF PATIENT-AGE-IN > 35
019400*        NOTE - THE AGE>40 +3 BRANCH BELOW NEVER FIRES BECAUSE
019500*        ANY AGE OVER 35 IS CAUGHT HERE FIRST.  THIS IS HOW THE
019600*        ORIGINAL SCORING LOGIC SHIPPED AND IS LEFT AS-IS - DO
019700*        NOT REORDER THESE TWO CONDITIONS WITHOUT CHECKING WITH
019800*        THE STATE PROGRAM OFFICE FIRST.
019900         ADD 2 TO WS-TOTAL-SCORE
020000         MOVE "High Risk Age Group" TO WS-NEW-FACTOR-TEXT
020100         PERFORM 195-APPEND-FACTOR-RTN THRU 195-EXIT
020200     ELSE
020300     IF PATIENT-AGE-IN > 40
020400         ADD 3 TO WS-TOTAL-SCORE
020500         MOVE "High Risk Age Group" TO WS-NEW-FACTOR-TEXT
020600         PERFORM 195-APPEND-FACTOR-RTN THRU 195-EXIT.
020700 110-EXIT.
020800     EXIT.
020900
021000 120-SCORE-HEMOGLOBIN-RTN.
021100     MOVE "120-SCORE-HEMOGLOBIN-RTN" TO PARA-NAME.
021200     IF HEMOGLOBIN-IN = ZERO
021300         GO TO 120-EXIT.
021400
021500     IF HEMOGLOBIN-IN < 7.0
021600         ADD 4 TO WS-TOTAL-SCORE
021700         MOVE "Severe Anemia" TO WS-NEW-FACTOR-TEXT
021800         PERFORM 195-APPEND-FACTOR-RTN THRU 195-EXIT
021900     ELSE
022000     IF HEMOGLOBIN-IN < 9.0
022100         ADD 2 TO WS-TOTAL-SCORE
022200         MOVE "Moderate Anemia" TO WS-NEW-FACTOR-TEXT
022300         PERFORM 195-APPEND-FACTOR-RTN THRU 195-EXIT
022400     ELSE
022500     IF HEMOGLOBIN-IN < 11.0
022600         ADD 1 TO WS-TOTAL-SCORE
022700         MOVE "Mild Anemia" TO WS-NEW-FACTOR-TEXT
022800         PERFORM 195-APPEND-FACTOR-RTN THRU 195-EXIT.
022900 120-EXIT.
023000     EXIT.
023100
023200 130-SCORE-BLOOD-SUGAR-RTN.
023300*    THIS RULE ALWAYS RUNS, EVEN WHEN ALL THREE READINGS ARE
023400*    ABSENT (ZERO) - IT JUST CONTRIBUTES +0 IN THAT CASE, AS
023500*    THE ORIGINAL SCORING LOGIC ALWAYS ENTERED THIS RULE
023600*    UNCONDITIONALLY.
023700     MOVE "130-SCORE-BLOOD-SUGAR-RTN" TO PARA-NAME.
023800     MOVE BLOOD-SUGAR-FASTING-IN TO WS-BS-FASTING.
023900     MOVE BLOOD-SUGAR-RANDOM-IN  TO WS-BS-RANDOM.
024000     MOVE BLOOD-SUGAR-PP-IN      TO WS-BS-PP.
024100
024200     IF WS-BS-FASTING >= 126.0
024300         MOVE 3 TO WS-BS-FASTING-PTS
024400     ELSE
024500     IF WS-BS-FASTING >= 100.0
024600         MOVE 1 TO WS-BS-FASTING-PTS
024700     ELSE
024800         MOVE 0 TO WS-BS-FASTING-PTS.
024900
025000     IF WS-BS-RANDOM >= 200.0
025100         MOVE 3 TO WS-BS-RANDOM-PTS
025200     ELSE
025300     IF WS-BS-RANDOM >= 140.0
025400         MOVE 1 TO WS-BS-RANDOM-PTS
025500     ELSE
025600         MOVE 0 TO WS-BS-RANDOM-PTS.
025700
025800     IF WS-BS-PP >= 180.0
025900         MOVE 3 TO WS-BS-PP-PTS
026000     ELSE
026100     IF WS-BS-PP >= 140.0
026200         MOVE 1 TO WS-BS-PP-PTS
026300     ELSE
026400         MOVE 0 TO WS-BS-PP-PTS.
026500
026600     MOVE WS-BS-FASTING-PTS TO WS-BS-VALUE(1).
026700     MOVE WS-BS-RANDOM-PTS  TO WS-BS-VALUE(2).
026800     MOVE WS-BS-PP-PTS      TO WS-BS-VALUE(3).
026900     MOVE WS-BS-VALUE(1)    TO WS-BS-FASTING-PTS.
027000     MOVE 1 TO WS-BS-SUBSCRIPT.
027100     PERFORM 135-FIND-MAX-BS-RTN THRU 135-EXIT
027200         UNTIL WS-BS-SUBSCRIPT > 3.
027300
027400     ADD WS-BS-FASTING-PTS TO WS-TOTAL-SCORE.
027500     IF WS-BS-FASTING-PTS >= 3
027600         MOVE "High Blood Sugar - Possible Gestational Diabetes"
027700                                 TO WS-NEW-FACTOR-TEXT
027800         PERFORM 195-APPEND-FACTOR-RTN THRU 195-EXIT
027900     ELSE
028000     IF WS-BS-FASTING-PTS >= 1
028100         MOVE "Elevated Blood Sugar" TO WS-NEW-FACTOR-TEXT
028200         PERFORM 195-APPEND-FACTOR-RTN THRU 195-EXIT.
028300 130-EXIT.
028400     EXIT.
028500
028600 135-FIND-MAX-BS-RTN.
028700     IF WS-BS-VALUE(WS-BS-SUBSCRIPT) > WS-BS-FASTING-PTS
028800         MOVE WS-BS-VALUE(WS-BS-SUBSCRIPT) TO WS-BS-FASTING-PTS.
028900     ADD 1 TO WS-BS-SUBSCRIPT.
029000 135-EXIT.
029100     EXIT.
029200
029300 140-SCORE-SPO2-RTN.
029400     MOVE "140-SCORE-SPO2-RTN" TO PARA-NAME.
029500     IF SPO2-IN = ZERO
029600         GO TO 140-EXIT.
029700     IF SPO2-IN < 95
029800         ADD 2 TO WS-TOTAL-SCORE
029900         MOVE "Low Oxygen Saturation" TO WS-NEW-FACTOR-TEXT
030000         PERFORM 195-APPEND-FACTOR-RTN THRU 195-EXIT.
030100 140-EXIT.
030200     EXIT.
030300
030400 150-SCORE-FETAL-RTN.
030500     MOVE "150-SCORE-FETAL-RTN" TO PARA-NAME.
030600     IF FETAL-HEART-RATE-IN NOT = ZERO
030700         IF FETAL-HEART-RATE-IN < 110 OR
030800            FETAL-HEART-RATE-IN > 160
030900             ADD 3 TO WS-TOTAL-SCORE
031000             MOVE "Abnormal Fetal Heart Rate"
031100                                 TO WS-NEW-FACTOR-TEXT
031200             PERFORM 195-APPEND-FACTOR-RTN THRU 195-EXIT.
031300
031400     IF FETAL-MOVEMENT-RPTD-IN = "N"
031500         ADD 3 TO WS-TOTAL-SCORE
031600         MOVE "Reduced Fetal Movement Reported"
031700                                 TO WS-NEW-FACTOR-TEXT
031800         PERFORM 195-APPEND-FACTOR-RTN THRU 195-EXIT.
031900 150-EXIT.
032000     EXIT.
032100
032200 160-SCORE-DANGER-SIGNS-RTN.
032300     MOVE "160-SCORE-DANGER-SIGNS-RTN" TO PARA-NAME.
032400     IF BLEEDING-REPORTED-IN = "Y"
032500         ADD 4 TO WS-TOTAL-SCORE
032600         MOVE "Vaginal Bleeding Reported" TO WS-NEW-FACTOR-TEXT
032700         PERFORM 195-APPEND-FACTOR-RTN THRU 195-EXIT.
032800
032900     IF SWELLING-OBSERVED-IN = "Y"
033000         ADD 2 TO WS-TOTAL-SCORE
033100         MOVE "Swelling Observed" TO WS-NEW-FACTOR-TEXT
033200         PERFORM 195-APPEND-FACTOR-RTN THRU 195-EXIT.
033300
033400     IF HEADACHE-REPORTED-IN = "Y"
033500         ADD 2 TO WS-TOTAL-SCORE
033600         MOVE "Severe Headache Reported" TO WS-NEW-FACTOR-TEXT
033700         PERFORM 195-APPEND-FACTOR-RTN THRU 195-EXIT.
033800
033900     IF BLURRED-VISION-RPTD-IN = "Y"
034000         ADD 3 TO WS-TOTAL-SCORE
034100         MOVE "Blurred Vision Reported" TO WS-NEW-FACTOR-TEXT
034200         PERFORM 195-APPEND-FACTOR-RTN THRU 195-EXIT.
034300
034400     IF ABDOMINAL-PAIN-RPTD-IN = "Y"
034500         ADD 3 TO WS-TOTAL-SCORE
034600         MOVE "Abdominal Pain Reported" TO WS-NEW-FACTOR-TEXT
034700         PERFORM 195-APPEND-FACTOR-RTN THRU 195-EXIT.
034800
034900     IF URINE-ALBUMIN-IN = "++" OR URINE-ALBUMIN-IN = "+++"
035000         ADD 3 TO WS-TOTAL-SCORE
035100         MOVE "Proteinuria Detected" TO WS-NEW-FACTOR-TEXT
035200         PERFORM 195-APPEND-FACTOR-RTN THRU 195-EXIT.
035300 160-EXIT.
035400     EXIT.
035500
035600 170-SCORE-OBSTETRIC-RTN.
035700     MOVE "170-SCORE-OBSTETRIC-RTN" TO PARA-NAME.
035800     IF PREV-COMPLICATIONS-IN = "Y"
035900         ADD 3 TO WS-TOTAL-SCORE
036000         MOVE "History of Previous Complications"
036100                                 TO WS-NEW-FACTOR-TEXT
036200         PERFORM 195-APPEND-FACTOR-RTN THRU 195-EXIT.
036300 170-EXIT.
036400     EXIT.
036500
036600 190-LEVEL-FROM-SCORE-RTN.
036700     MOVE "190-LEVEL-FROM-SCORE-RTN" TO PARA-NAME.
036800     IF WS-TOTAL-SCORE >= SEVERE-THRESHOLD-WRK
036900         MOVE "RED   " TO WS-RISK-LEVEL-WRK
037000     ELSE
037100     IF WS-TOTAL-SCORE >= MODERATE-THRESHOLD-WRK
037200         MOVE "YELLOW" TO WS-RISK-LEVEL-WRK
037300     ELSE
037400         MOVE "GREEN " TO WS-RISK-LEVEL-WRK.
037500 190-EXIT.
037600     EXIT.
037700
037800 195-APPEND-FACTOR-RTN.
037900     MOVE "195-APPEND-FACTOR-RTN" TO PARA-NAME.
038000     MOVE SPACES TO WS-FACTOR-SCRATCH.
038100     MOVE WS-NEW-FACTOR-TEXT TO WS-FACTOR-SCRATCH.
038200     CALL "STRLTH" USING WS-FACTOR-SCRATCH, WS-NEW-FACTOR-LEN.
038300     CALL "STRLTH" USING WS-RISK-FACTORS-WRK, WS-CURRENT-LEN.
038400     IF WS-CURRENT-LEN = ZERO
038500         STRING WS-NEW-FACTOR-TEXT(1:WS-NEW-FACTOR-LEN)
038600                    DELIMITED BY SIZE
038700             INTO WS-RISK-FACTORS-WRK
038800     ELSE
038900         ADD 1 TO WS-CURRENT-LEN
039000         STRING "; " DELIMITED BY SIZE
039100                WS-NEW-FACTOR-TEXT(1:WS-NEW-FACTOR-LEN)
039200                    DELIMITED BY SIZE
039300             INTO WS-RISK-FACTORS-WRK
039400             WITH POINTER WS-CURRENT-LEN.
039500 195-EXIT.
039600     EXIT.
