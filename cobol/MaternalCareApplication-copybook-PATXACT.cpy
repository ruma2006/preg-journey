000100******************************************************************
000200*  COPYBOOK:  MaternalCareApplication-copybook-PATXACT.cpy
000300*  RECORD:    PATIENT-XACT-REC
000400*  FILE:      PATXACT-FILE (sequential input, presorted ascending
000500*             by PATIENT-ID ahead of the PATMAINT job step)
000600*  PURPOSE:   One row per field-office request to PATMAINT - a new
000700*             registration, a delivery-completion report, or an
000800*             LMP correction.  XACT-TYPE tells PATMAINT which of
000900*             the three groups below is populated; the other two
001000*             arrive blank/zero and are ignored.  COPY'd into
001100*             PATMAINT only - this is a transaction feed, not a
001200*             stored master, so HCKUPDT and DASHRPT have no need
001300*             of it.
001400******************************************************************
001500*  CHANGE LOG
001600*  04/30/89  JRN  0005  ORIGINAL COPYBOOK FOR THE REGISTRATION
001700*                       FEED FROM THE FIELD-OFFICE INTAKE FORM.
001800*  11/30/90  RKS  0022  ADDED DELIVERY-COMPLETION GROUP SO ONE
001900*                       FEED CAN CARRY ALL THREE PATMAINT REQUEST
002000*                       KINDS - SEE XACT-TYPE BELOW.
002100*  06/19/96  TPL  0040  ADDED MORTALITY SUB-GROUP TO MATCH THE
002200*                       NEW PATMSTR MORTALITY-DETAILS FIELDS.
002300*  01/08/99  TPL  0047  Y2K REMEDIATION - DATE FIELDS CONFIRMED
002400*                       CCYYMMDD (4-DIGIT CENTURY), NO WINDOWING.
002500******************************************************************
002600 01  PATIENT-XACT-REC.
002700*    --- KEY / REQUEST KIND --------------------------------------
002800     05  PATIENT-ID                  PIC 9(09).
002900     05  XACT-TYPE                   PIC X(01).
003000         88  XACT-REGISTRATION       VALUE "R".
003100         88  XACT-DELIVERY           VALUE "D".
003200         88  XACT-LMP-UPDATE         VALUE "L".
003300*    --- REGISTRATION GROUP (XACT-TYPE = "R") ----------------------
003400     05  AADHAAR-NUMBER               PIC X(12).
003500     05  PATIENT-NAME                 PIC X(100).
003600     05  PATIENT-AGE                  PIC 9(03).
003700     05  RESIDENCE-ADDRESS            PIC X(500).
003800     05  DISTRICT-NAME                PIC X(100).
003900     05  MOBILE-NUMBER                PIC X(15).
004000     05  LMP-DATE                     PIC 9(08).
004100     05  GRAVIDA-COUNT                PIC 9(02).
004200     05  PARA-COUNT                   PIC 9(02).
004300     05  PREV-COMPLICATIONS-IND       PIC X(01).
004400*    --- DELIVERY-COMPLETION GROUP (XACT-TYPE = "D") ---------------
004500     05  DELIVERY-OUTCOME             PIC X(17).
004600     05  DELIVERY-TYPE                PIC X(10).                  113090RK
004700     05  DELIVERY-DATE                PIC 9(08).
004800     05  BABY-WEIGHT-GRAMS            PIC 9(04).
004900     05  BABY-GENDER                  PIC X(01).
005000     05  DELIVERY-HOSPITAL            PIC X(60).
005100     05  MORTALITY-DETAILS.
005200         10  MORTALITY-DATE           PIC 9(08).
005300         10  MORTALITY-CAUSE          PIC X(100).
005400         10  MORTALITY-NOTES          PIC X(200).
005500*    --- LMP-UPDATE GROUP (XACT-TYPE = "L") -------------------------
005600*    USES THE SAME LMP-DATE FIELD AS THE REGISTRATION GROUP ABOVE.
005700     05  FILLER                       PIC X(39).
