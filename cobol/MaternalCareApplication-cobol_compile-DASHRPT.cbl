000100******************************************************************
000200*  PROGRAM:  DASHRPT
000300*  PURPOSE:  DAILY PROGRAM SUMMARY REPORT.  THREE INDEPENDENT
000400*            SEQUENTIAL PASSES - PATIENT MASTER, THEN FOLLOW-UP
000500*            MASTER, THEN ALERT FILE - PLUS ONE PASS OVER THE
000600*            FIELD VISIT FILE, EACH PASS TALLYING ITS OWN SET OF
000700*            COUNTS.  NO MASTER IS REWRITTEN - THIS JOB IS READ-
000800*            ONLY AGAINST THE LATEST GENERATION OF EACH FILE.
000900*            THE PATIENT PASS ALSO BUILDS THE DISTRICT COUNT
001000*            TABLE AND TALLIES DELIVERY-OUTCOME COUNTS, SINCE
001100*            BOTH LIVE ON PATIENT-MASTER-REC.  SIX REPORT
001200*            SECTIONS ARE WRITTEN AT THE END, ONE PER DOMAIN,
001300*            EACH WITH A SINGLE FLAT BLOCK OF COUNT LINES - NO
001400*            PAGE BREAKS OR SUB-TOTALS WITHIN A SECTION.
001500******************************************************************
001600*  CHANGE LOG
001700*  05/20/93  RKS  0032  ORIGINAL DAILY PROGRAM SUMMARY REPORT JOB
001800*                       REQUESTED BY STATE PROGRAM OFFICE FOR THE
001900*                       MONTHLY REVIEW MEETING.
002000*  06/19/96  TPL  0042  ADDED THE DISTRICT BREAKDOWN SECTION -
002100*                       FIELD SUPERVISORS WANTED A PER-DISTRICT
002200*                       CASELOAD COUNT ALONGSIDE THE STATE TOTAL.
002300*  01/08/99  TPL  0047  Y2K REMEDIATION - ACCEPT ... FROM DATE
002400*                       CHANGED TO YYYYMMDD FORM THROUGHOUT; "THIS
002500*                       MONTH" WINDOW CONFIRMED CENTURY-SAFE.
002600*  03/19/01  DMW  0056  ADDED THE ALERTS SECTION AND THE CREATED-
002700*                       TODAY COUNT - SEE ALERT COPYBOOK CHANGE
002800*                       LOG THE SAME DROP.
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.  DASHRPT.
003200 AUTHOR. RAYMOND K SULLIVAN.
003300 INSTALLATION. COBOL DEVELOPMENT CENTER.
003400 DATE-WRITTEN. 05/20/93.
003500 DATE-COMPILED. 05/20/93.
003600 SECURITY. NON-CONFIDENTIAL.
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     UPSI-0 ON STATUS IS DASHRPT-TRACE-ON
004500     UPSI-0 OFF STATUS IS DASHRPT-TRACE-OFF.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SYSOUT
005000     ASSIGN TO UT-S-SYSOUT
005100       ORGANIZATION IS SEQUENTIAL.
005200
005300     SELECT PATMSTR-IN
005400     ASSIGN TO UT-S-PATOLD
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS PMSTR-STATUS.
005700
005800     SELECT HLTHCHK-FILE
005900     ASSIGN TO UT-S-HLTHCHK
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS HCHK-STATUS.
006200
006300     SELECT FUPMSTR-IN
006400     ASSIGN TO UT-S-FUPOLD
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS FUPM-STATUS.
006700
006800     SELECT ALERT-FILE
006900     ASSIGN TO UT-S-ALERT
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS ALRT-STATUS.
007200
007300     SELECT DASHBOARD-RPT
007400     ASSIGN TO UT-S-DASHRPT
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS RPT-STATUS.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  SYSOUT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 130 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS SYSOUT-REC.
008600 01  SYSOUT-REC                  PIC X(130).
008700
008800****** LATEST PATIENT MASTER GENERATION - SAME PHYSICAL FILE
008900****** PATMAINT/HCKUPDT LEAVE BEHIND AS PATMSTR-NEW.  OPENED
009000****** INPUT-ONLY HERE - THIS JOB NEVER WRITES A NEW GENERATION.
009100 FD  PATMSTR-IN
009200     RECORD CONTAINS 1250 CHARACTERS
009300     DATA RECORD IS PATMSTR-IN-REC.
009400 01  PATMSTR-IN-REC              PIC X(1250).
009500
009600****** SAME FIELD-VISIT FEED HCKUPDT CONSUMES - RESCANNED HERE
009700****** FOR THE CHECKS-TODAY/CHECKS-THIS-MONTH COUNTS ONLY.
009800 FD  HLTHCHK-FILE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 600 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS HLTHCHK-IN-REC.
010400 01  HLTHCHK-IN-REC              PIC X(600).
010500
010600****** LATEST FOLLOW-UP MASTER GENERATION.
010700 FD  FUPMSTR-IN
010800     RECORD CONTAINS 600 CHARACTERS
010900     DATA RECORD IS FUPMSTR-IN-REC.
011000 01  FUPMSTR-IN-REC              PIC X(600).
011100
011200****** APPEND-ONLY ALERT TRAIL - READ IN FULL EVERY RUN, SAME AS
011300****** A FIELD SUPERVISOR PAGING THROUGH THE WHOLE LISTING.
011400 FD  ALERT-FILE
011500     RECORD CONTAINS 550 CHARACTERS
011600     DATA RECORD IS ALERT-IN-REC.
011700 01  ALERT-IN-REC                PIC X(550).
011800
011900 FD  DASHBOARD-RPT
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 132 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS RPT-REC.
012500 01  RPT-REC                     PIC X(132).
012600
012700 WORKING-STORAGE SECTION.
012800 01  FILE-STATUS-CODES.
012900     05  PMSTR-STATUS            PIC X(2).
013000         88  CODE-READ-PAT       VALUE SPACES.
013100         88  NO-MORE-PATIENT     VALUE "10".
013200     05  HCHK-STATUS             PIC X(2).
013300         88  CODE-READ-HC        VALUE SPACES.
013400         88  NO-MORE-HLTHCHK     VALUE "10".
013500     05  FUPM-STATUS             PIC X(2).
013600         88  CODE-READ-FUP       VALUE SPACES.
013700         88  NO-MORE-FOLLOWUP    VALUE "10".
013800     05  ALRT-STATUS             PIC X(2).
013900         88  CODE-READ-ALERT     VALUE SPACES.
014000         88  NO-MORE-ALERT       VALUE "10".
014100     05  RPT-STATUS              PIC X(2).
014200         88  CODE-WRITE-RPT      VALUE SPACES.
014300
014400 01  WS-RUN-DATE                 PIC 9(08).
014500 01  WS-RUN-DATE-GROUP REDEFINES WS-RUN-DATE.
014600     05  WS-RUN-CCYY             PIC 9(04).
014700     05  WS-RUN-MM               PIC 9(02).
014800     05  WS-RUN-DD               PIC 9(02).
014900
015000*    FIRST-OF-MONTH BOUNDARY FOR THE "CHECKS THIS MONTH" WINDOW.
015100 01  WS-MONTH-START              PIC 9(08).
015200 01  WS-MONTH-START-GROUP REDEFINES WS-MONTH-START.
015300     05  MS-CCYY                 PIC 9(04).
015400     05  MS-MM                   PIC 9(02).
015500     05  MS-DD                   PIC 9(02).
015600
015700** QSAM FILE
015800 COPY PATMSTR.
015900
016000** QSAM FILE
016100 COPY HLTHCHK.
016200
016300** QSAM FILE
016400 COPY FUPMSTR.
016500
016600** QSAM FILE
016700 COPY ALERT.
016800
016900 COPY ABENDREC.
017000
017100*    --- DISTRICT COUNT TABLE ---------------------------------
017200*    LOADED DURING THE PATIENT PASS BELOW - ONE ROW PER DISTINCT
017300*    DISTRICT NAME ENCOUNTERED, "UNKNOWN" STANDING IN FOR A
017400*    BLANK DISTRICT.  SEARCHED, NOT SORTED - THE PATIENT FILE
017500*    IS IN PATIENT-ID SEQUENCE, NOT DISTRICT SEQUENCE.
017600 01  WS-DISTRICT-TABLE.
017700     05  DT-DISTRICT-ROW OCCURS 500 TIMES INDEXED BY DIST-IDX.
017800         10  DT-DISTRICT-NAME    PIC X(100).
017900         10  DT-DISTRICT-COUNT   PIC 9(05) COMP.
018000 01  WS-DISTRICT-COUNT           PIC 9(03) COMP.
018100 01  WS-LOOKUP-DISTRICT          PIC X(100).
018200
018300*    --- REPORT LINE -------------------------------------------
018400*    COL  1-20  SECTION LABEL (FIRST LINE OF A SECTION ONLY)
018500*    COL 22-45  METRIC LABEL
018600*    COL 47-56  NUMERIC VALUE, RIGHT-JUSTIFIED
018700 01  WS-RPT-LINE.
018800     05  RPT-SECTION             PIC X(20).
018900     05  FILLER                  PIC X(01) VALUE SPACE.
019000     05  RPT-METRIC              PIC X(24).
019100     05  FILLER                  PIC X(01) VALUE SPACE.
019200     05  RPT-VALUE               PIC ZZZZZZZZZ9.
019300     05  FILLER                  PIC X(76) VALUE SPACES.
019400
019500 01  WS-BLANK-LINE.
019600     05  FILLER                  PIC X(132) VALUE SPACES.
019700
019800 01  WS-TITLE-LINE.
019900     05  FILLER                  PIC X(40) VALUE
020000         "DAILY PROGRAM SUMMARY REPORT - RUN DATE".
020100     05  FILLER                  PIC X(01) VALUE SPACE.
020200     05  TITLE-RUN-DATE          PIC 9(08).
020300     05  FILLER                  PIC X(83) VALUE SPACES.
020400
020500 01  COUNTERS-AND-ACCUMULATORS.
020600     05  WS-TOTAL-PATIENTS       PIC S9(9) COMP.
020700     05  WS-ACTIVE-PATIENTS      PIC S9(9) COMP.
020800     05  WS-RED-PATIENTS         PIC S9(9) COMP.
020900     05  WS-YELLOW-PATIENTS      PIC S9(9) COMP.
021000     05  WS-GREEN-PATIENTS       PIC S9(9) COMP.
021100     05  WS-NEW-REG-TODAY        PIC S9(9) COMP.
021200     05  WS-DELIVERY-SUCCESSFUL  PIC S9(9) COMP.
021300     05  WS-DELIVERY-MOTHER-MORT PIC S9(9) COMP.
021400     05  WS-DELIVERY-BABY-MORT   PIC S9(9) COMP.
021500     05  WS-CHECKS-TODAY         PIC S9(9) COMP.
021600     05  WS-CHECKS-THIS-MONTH    PIC S9(9) COMP.
021700     05  WS-FUP-SCHEDULED-TODAY  PIC S9(9) COMP.
021800     05  WS-FUP-COMPLETED-TODAY  PIC S9(9) COMP.
021900     05  WS-FUP-OVERDUE          PIC S9(9) COMP.
022000     05  WS-ALERT-UNACK-TOTAL    PIC S9(9) COMP.
022100     05  WS-ALERT-CRITICAL-UNACK PIC S9(9) COMP.
022200     05  WS-ALERT-CREATED-TODAY  PIC S9(9) COMP.
022300     05  FILLER                  PIC X(06).
022400
022500 77  ZERO-VAL                    PIC 9(01) VALUE ZERO.
022600 77  ONE-VAL                     PIC 9(01) VALUE 1.
022700
022800 PROCEDURE DIVISION.
022900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023000     PERFORM 100-SCAN-PATIENT-RTN THRU 100-EXIT
023100             UNTIL NO-MORE-PATIENT.
023200     PERFORM 200-PATIENT-SUMMARY-RTN THRU 200-EXIT.
023300     PERFORM 300-DISTRICT-BREAKDOWN-RTN THRU 300-EXIT.
023400     PERFORM 350-SCAN-HEALTHCHECK-RTN THRU 350-EXIT
023500             UNTIL NO-MORE-HLTHCHK.
023600     PERFORM 400-HEALTH-CHECK-SUMMARY-RTN THRU 400-EXIT.
023700     PERFORM 450-SCAN-FOLLOWUP-RTN THRU 450-EXIT
023800             UNTIL NO-MORE-FOLLOWUP.
023900     PERFORM 500-FOLLOWUP-SUMMARY-RTN THRU 500-EXIT.
024000     PERFORM 550-SCAN-ALERT-RTN THRU 550-EXIT
024100             UNTIL NO-MORE-ALERT.
024200     PERFORM 600-ALERT-SUMMARY-RTN THRU 600-EXIT.
024300     PERFORM 700-DELIVERY-SUMMARY-RTN THRU 700-EXIT.
024400     PERFORM 950-CLEANUP THRU 950-EXIT.
024500     MOVE ZERO TO RETURN-CODE.
024600     GOBACK.
024700
024800 000-HOUSEKEEPING.
024900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025000     DISPLAY "******** BEGIN JOB DASHRPT ********".
025100     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
025200     MOVE WS-RUN-CCYY TO MS-CCYY.
025300     MOVE WS-RUN-MM TO MS-MM.
025400     MOVE 1 TO MS-DD.
025500
025600     OPEN INPUT PATMSTR-IN, HLTHCHK-FILE, FUPMSTR-IN,
025700                ALERT-FILE.
025800     OPEN OUTPUT DASHBOARD-RPT, SYSOUT.
025900     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-DISTRICT-COUNT.
026000
026100     PERFORM 900-READ-PATMSTR-RTN THRU 900-EXIT.
026200     IF NO-MORE-PATIENT
026300         MOVE "EMPTY PATIENT MASTER FILE" TO ABEND-REASON
026400         GO TO 1000-ABEND-RTN.
026500     PERFORM 910-READ-HLTHCHK-RTN THRU 910-EXIT.
026600     PERFORM 920-READ-FUPMSTR-RTN THRU 920-EXIT.
026700     PERFORM 930-READ-ALERT-RTN THRU 930-EXIT.
026800
026900     MOVE WS-RUN-DATE TO TITLE-RUN-DATE.
027000     WRITE RPT-REC FROM WS-TITLE-LINE.
027100     WRITE RPT-REC FROM WS-BLANK-LINE.
027200 000-EXIT.
027300     EXIT.
027400
027500*    ONE PASS OVER PATMSTR-IN DRIVES THE PATIENT SUMMARY, THE
027600*    DISTRICT BREAKDOWN, AND THE DELIVERY SUMMARY - ALL THREE
027700*    SECTIONS LIVE ON PATIENT-MASTER-REC, SO ONE READ SERVES
027800*    ALL THREE COUNTING PASSES.
027900 100-SCAN-PATIENT-RTN.
028000     MOVE "100-SCAN-PATIENT-RTN" TO PARA-NAME.
028100     ADD 1 TO WS-TOTAL-PATIENTS.
028200
028300     IF STATUS-ACTIVE
028400         ADD 1 TO WS-ACTIVE-PATIENTS.
028500     IF CURR-RISK-RED
028600         ADD 1 TO WS-RED-PATIENTS
028700     ELSE
028800     IF CURR-RISK-YELLOW
028900         ADD 1 TO WS-YELLOW-PATIENTS
029000     ELSE
029100     IF CURR-RISK-GREEN
029200         ADD 1 TO WS-GREEN-PATIENTS.
029300     IF REGISTRATION-DATE IN PATIENT-MASTER-REC = WS-RUN-DATE
029400         ADD 1 TO WS-NEW-REG-TODAY.
029500
029600     IF OUTCOME-SUCCESSFUL
029700         ADD 1 TO WS-DELIVERY-SUCCESSFUL
029800     ELSE
029900     IF OUTCOME-MOTHER-MORTALITY
030000         ADD 1 TO WS-DELIVERY-MOTHER-MORT
030100     ELSE
030200     IF OUTCOME-BABY-MORTALITY
030300         ADD 1 TO WS-DELIVERY-BABY-MORT.
030400
030500     PERFORM 150-TALLY-DISTRICT-RTN THRU 150-EXIT.
030600     PERFORM 900-READ-PATMSTR-RTN THRU 900-EXIT.
030700 100-EXIT.
030800     EXIT.
030900
031000 150-TALLY-DISTRICT-RTN.
031100     MOVE "150-TALLY-DISTRICT-RTN" TO PARA-NAME.
031200     MOVE SPACES TO WS-LOOKUP-DISTRICT.
031300     IF DISTRICT-NAME IN PATIENT-MASTER-REC = SPACES
031400         MOVE "UNKNOWN" TO WS-LOOKUP-DISTRICT
031500     ELSE
031600         MOVE DISTRICT-NAME IN PATIENT-MASTER-REC TO
031700                                 WS-LOOKUP-DISTRICT.
031800
031900     SET DIST-IDX TO 1.
032000     SEARCH DT-DISTRICT-ROW
032100         AT END
032200             SET DIST-IDX TO WS-DISTRICT-COUNT
032300             SET DIST-IDX UP BY 1
032400             SET WS-DISTRICT-COUNT TO DIST-IDX
032500             MOVE WS-LOOKUP-DISTRICT TO
032600                                 DT-DISTRICT-NAME (DIST-IDX)
032700             MOVE 1 TO DT-DISTRICT-COUNT (DIST-IDX)
032800         WHEN DT-DISTRICT-NAME (DIST-IDX) = WS-LOOKUP-DISTRICT
032900             ADD 1 TO DT-DISTRICT-COUNT (DIST-IDX).
033000 150-EXIT.
033100     EXIT.
033200
033300 200-PATIENT-SUMMARY-RTN.
033400     MOVE "200-PATIENT-SUMMARY-RTN" TO PARA-NAME.
033500     MOVE SPACES TO WS-RPT-LINE.
033600     MOVE "PATIENT SUMMARY" TO RPT-SECTION.
033700     MOVE "TOTAL PATIENTS" TO RPT-METRIC.
033800     MOVE WS-TOTAL-PATIENTS TO RPT-VALUE.
033900     WRITE RPT-REC FROM WS-RPT-LINE.
034000
034100     MOVE SPACES TO WS-RPT-LINE.
034200     MOVE "ACTIVE PATIENTS" TO RPT-METRIC.
034300     MOVE WS-ACTIVE-PATIENTS TO RPT-VALUE.
034400     WRITE RPT-REC FROM WS-RPT-LINE.
034500
034600     MOVE SPACES TO WS-RPT-LINE.
034700     MOVE "HIGH RISK (RED)" TO RPT-METRIC.
034800     MOVE WS-RED-PATIENTS TO RPT-VALUE.
034900     WRITE RPT-REC FROM WS-RPT-LINE.
035000
035100     MOVE SPACES TO WS-RPT-LINE.
035200     MOVE "MODERATE RISK (YELLOW)" TO RPT-METRIC.
035300     MOVE WS-YELLOW-PATIENTS TO RPT-VALUE.
035400     WRITE RPT-REC FROM WS-RPT-LINE.
035500
035600     MOVE SPACES TO WS-RPT-LINE.
035700     MOVE "LOW RISK (GREEN)" TO RPT-METRIC.
035800     MOVE WS-GREEN-PATIENTS TO RPT-VALUE.
035900     WRITE RPT-REC FROM WS-RPT-LINE.
036000
036100     MOVE SPACES TO WS-RPT-LINE.
036200     MOVE "NEW REGISTRATIONS" TO RPT-METRIC.
036300     MOVE WS-NEW-REG-TODAY TO RPT-VALUE.
036400     WRITE RPT-REC FROM WS-RPT-LINE.
036500     WRITE RPT-REC FROM WS-BLANK-LINE.
036600 200-EXIT.
036700     EXIT.
036800
036900 300-DISTRICT-BREAKDOWN-RTN.
037000     MOVE "300-DISTRICT-BREAKDOWN-RTN" TO PARA-NAME.
037100     PERFORM 310-WRITE-DISTRICT-LINE-RTN THRU 310-EXIT
037200         VARYING DIST-IDX FROM 1 BY 1
037300         UNTIL DIST-IDX > WS-DISTRICT-COUNT.
037400     WRITE RPT-REC FROM WS-BLANK-LINE.
037500 300-EXIT.
037600     EXIT.
037700
037800 310-WRITE-DISTRICT-LINE-RTN.
037900     MOVE "310-WRITE-DISTRICT-LINE-RTN" TO PARA-NAME.
038000     MOVE SPACES TO WS-RPT-LINE.
038100     IF DIST-IDX = 1
038200         MOVE "DISTRICT BREAKDOWN" TO RPT-SECTION.
038300     MOVE DT-DISTRICT-NAME (DIST-IDX) TO RPT-METRIC.
038400     MOVE DT-DISTRICT-COUNT (DIST-IDX) TO RPT-VALUE.
038500     WRITE RPT-REC FROM WS-RPT-LINE.
038600 310-EXIT.
038700     EXIT.
038800
038900 350-SCAN-HEALTHCHECK-RTN.
039000     MOVE "350-SCAN-HEALTHCHECK-RTN" TO PARA-NAME.
039100     IF CHECK-DATE IN HEALTH-CHECK-REC = WS-RUN-DATE
039200         ADD 1 TO WS-CHECKS-TODAY.
039300     IF CHECK-DATE IN HEALTH-CHECK-REC >= WS-MONTH-START
039400        AND CHECK-DATE IN HEALTH-CHECK-REC <= WS-RUN-DATE
039500         ADD 1 TO WS-CHECKS-THIS-MONTH.
039600     PERFORM 910-READ-HLTHCHK-RTN THRU 910-EXIT.
039700 350-EXIT.
039800     EXIT.
039900
040000 400-HEALTH-CHECK-SUMMARY-RTN.
040100     MOVE "400-HEALTH-CHECK-SUMMARY-RTN" TO PARA-NAME.
040200     MOVE SPACES TO WS-RPT-LINE.
040300     MOVE "HEALTH CHECKS" TO RPT-SECTION.
040400     MOVE "CHECKS TODAY" TO RPT-METRIC.
040500     MOVE WS-CHECKS-TODAY TO RPT-VALUE.
040600     WRITE RPT-REC FROM WS-RPT-LINE.
040700
040800     MOVE SPACES TO WS-RPT-LINE.
040900     MOVE "CHECKS THIS MONTH" TO RPT-METRIC.
041000     MOVE WS-CHECKS-THIS-MONTH TO RPT-VALUE.
041100     WRITE RPT-REC FROM WS-RPT-LINE.
041200     WRITE RPT-REC FROM WS-BLANK-LINE.
041300 400-EXIT.
041400     EXIT.
041500
041600 450-SCAN-FOLLOWUP-RTN.
041700     MOVE "450-SCAN-FOLLOWUP-RTN" TO PARA-NAME.
041800     IF SCHEDULED-DATE IN FOLLOW-UP-REC = WS-RUN-DATE
041900         ADD 1 TO WS-FUP-SCHEDULED-TODAY.
042000     IF FUP-COMPLETED
042100        AND SCHEDULED-DATE IN FOLLOW-UP-REC = WS-RUN-DATE
042200         ADD 1 TO WS-FUP-COMPLETED-TODAY.
042300     IF FUP-PENDING
042400        AND SCHEDULED-DATE IN FOLLOW-UP-REC < WS-RUN-DATE
042500         ADD 1 TO WS-FUP-OVERDUE.
042600     PERFORM 920-READ-FUPMSTR-RTN THRU 920-EXIT.
042700 450-EXIT.
042800     EXIT.
042900
043000 500-FOLLOWUP-SUMMARY-RTN.
043100     MOVE "500-FOLLOWUP-SUMMARY-RTN" TO PARA-NAME.
043200     MOVE SPACES TO WS-RPT-LINE.
043300     MOVE "FOLLOW-UPS" TO RPT-SECTION.
043400     MOVE "DUE TODAY" TO RPT-METRIC.
043500     MOVE WS-FUP-SCHEDULED-TODAY TO RPT-VALUE.
043600     WRITE RPT-REC FROM WS-RPT-LINE.
043700
043800     MOVE SPACES TO WS-RPT-LINE.
043900     MOVE "COMPLETED TODAY" TO RPT-METRIC.
044000     MOVE WS-FUP-COMPLETED-TODAY TO RPT-VALUE.
044100     WRITE RPT-REC FROM WS-RPT-LINE.
044200
044300     MOVE SPACES TO WS-RPT-LINE.
044400     MOVE "OVERDUE" TO RPT-METRIC.
044500     MOVE WS-FUP-OVERDUE TO RPT-VALUE.
044600     WRITE RPT-REC FROM WS-RPT-LINE.
044700     WRITE RPT-REC FROM WS-BLANK-LINE.
044800 500-EXIT.
044900     EXIT.
045000
045100 550-SCAN-ALERT-RTN.
045200     MOVE "550-SCAN-ALERT-RTN" TO PARA-NAME.
045300     IF ALERT-NOT-ACKNOWLEDGED
045400         ADD 1 TO WS-ALERT-UNACK-TOTAL
045500         IF SEVERITY-RED
045600             ADD 1 TO WS-ALERT-CRITICAL-UNACK.
045700     IF ALERT-CREATED-DATE = WS-RUN-DATE
045800         ADD 1 TO WS-ALERT-CREATED-TODAY.
045900     PERFORM 930-READ-ALERT-RTN THRU 930-EXIT.
046000 550-EXIT.
046100     EXIT.
046200
046300 600-ALERT-SUMMARY-RTN.
046400     MOVE "600-ALERT-SUMMARY-RTN" TO PARA-NAME.
046500     MOVE SPACES TO WS-RPT-LINE.
046600     MOVE "ALERTS" TO RPT-SECTION.
046700     MOVE "UNACKNOWLEDGED TOTAL" TO RPT-METRIC.
046800     MOVE WS-ALERT-UNACK-TOTAL TO RPT-VALUE.
046900     WRITE RPT-REC FROM WS-RPT-LINE.
047000
047100     MOVE SPACES TO WS-RPT-LINE.
047200     MOVE "CRITICAL UNACKNOWLEDGED" TO RPT-METRIC.
047300     MOVE WS-ALERT-CRITICAL-UNACK TO RPT-VALUE.
047400     WRITE RPT-REC FROM WS-RPT-LINE.
047500
047600     MOVE SPACES TO WS-RPT-LINE.
047700     MOVE "CREATED TODAY" TO RPT-METRIC.
047800     MOVE WS-ALERT-CREATED-TODAY TO RPT-VALUE.
047900     WRITE RPT-REC FROM WS-RPT-LINE.
048000     WRITE RPT-REC FROM WS-BLANK-LINE.
048100 600-EXIT.
048200     EXIT.
048300
048400 700-DELIVERY-SUMMARY-RTN.
048500     MOVE "700-DELIVERY-SUMMARY-RTN" TO PARA-NAME.
048600     MOVE SPACES TO WS-RPT-LINE.
048700     MOVE "DELIVERIES" TO RPT-SECTION.
048800     MOVE "SUCCESSFUL" TO RPT-METRIC.
048900     MOVE WS-DELIVERY-SUCCESSFUL TO RPT-VALUE.
049000     WRITE RPT-REC FROM WS-RPT-LINE.
049100
049200     MOVE SPACES TO WS-RPT-LINE.
049300     MOVE "MOTHER MORTALITY" TO RPT-METRIC.
049400     MOVE WS-DELIVERY-MOTHER-MORT TO RPT-VALUE.
049500     WRITE RPT-REC FROM WS-RPT-LINE.
049600
049700     MOVE SPACES TO WS-RPT-LINE.
049800     MOVE "BABY MORTALITY" TO RPT-METRIC.
049900     MOVE WS-DELIVERY-BABY-MORT TO RPT-VALUE.
050000     WRITE RPT-REC FROM WS-RPT-LINE.
050100 700-EXIT.
050200     EXIT.
050300
050400 800-CLOSE-FILES.
050500     MOVE "800-CLOSE-FILES" TO PARA-NAME.
050600     CLOSE PATMSTR-IN, HLTHCHK-FILE, FUPMSTR-IN, ALERT-FILE,
050700           DASHBOARD-RPT, SYSOUT.
050800 800-EXIT.
050900     EXIT.
051000
051100 900-READ-PATMSTR-RTN.
051200     READ PATMSTR-IN INTO PATIENT-MASTER-REC
051300         AT END
051400         MOVE "10" TO PMSTR-STATUS
051500         GO TO 900-EXIT
051600     END-READ
051700 900-EXIT.
051800     EXIT.
051900
052000 910-READ-HLTHCHK-RTN.
052100     READ HLTHCHK-FILE INTO HEALTH-CHECK-REC
052200         AT END
052300         MOVE "10" TO HCHK-STATUS
052400         GO TO 910-EXIT
052500     END-READ
052600 910-EXIT.
052700     EXIT.
052800
052900 920-READ-FUPMSTR-RTN.
053000     READ FUPMSTR-IN INTO FOLLOW-UP-REC
053100         AT END
053200         MOVE "10" TO FUPM-STATUS
053300         GO TO 920-EXIT
053400     END-READ
053500 920-EXIT.
053600     EXIT.
053700
053800 930-READ-ALERT-RTN.
053900     READ ALERT-FILE INTO RISK-ALERT-REC
054000         AT END
054100         MOVE "10" TO ALRT-STATUS
054200         GO TO 930-EXIT
054300     END-READ
054400 930-EXIT.
054500     EXIT.
054600
054700 950-CLEANUP.
054800     MOVE "950-CLEANUP" TO PARA-NAME.
054900     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
055000     DISPLAY "** PATIENTS COUNTED **".
055100     DISPLAY WS-TOTAL-PATIENTS.
055200     DISPLAY "** DISTINCT DISTRICTS COUNTED **".
055300     DISPLAY WS-DISTRICT-COUNT.
055400     DISPLAY "** ALERTS COUNTED **".
055500     DISPLAY WS-ALERT-UNACK-TOTAL.
055600     DISPLAY "******** NORMAL END OF JOB DASHRPT ********".
055700 950-EXIT.
055800     EXIT.
055900
056000 1000-ABEND-RTN.
056100     WRITE SYSOUT-REC FROM ABEND-REC.
056200     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
056300     DISPLAY "*** ABNORMAL END OF JOB-DASHRPT ***" UPON CONSOLE.
056400     DIVIDE ZERO-VAL INTO ONE-VAL.
