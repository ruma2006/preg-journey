000100******************************************************************
000200*  COPYBOOK:  MaternalCareApplication-copybook-ALERT.cpy
000300*  RECORD:    RISK-ALERT-REC
000400*  FILE:      ALERT-FILE (sequential, append-only across runs)
000500*  PURPOSE:   One row per escalation raised by HCKUPDT or FUPUPDT.
000600*             COPY'd into HCKUPDT, FUPUPDT and DASHRPT.  THE FILE
000700*             is never rewritten; each run's new alerts are
000800*             appended behind the prior run's, same as the
000900*             JCL DISP=MOD convention on the old PATDALY trail.
001000******************************************************************
001100*  CHANGE LOG
001200*  05/11/92  RKS  0018  ORIGINAL COPYBOOK FOR ESCALATION RECORD.
001300*  03/02/95  TPL  0033  WIDENED DESCRIPTION TO X(300) AFTER FIELD
001400*                       SUPERVISORS ASKED FOR FULLER ALERT TEXT.
001500*  06/19/96  TPL  0041  ADDED HEALTH-CHECK-ID LINK SO AN ALERT CAN
001600*                       BE TRACED BACK TO THE TRIGGERING VISIT.
001700*  01/08/99  TPL  0047  Y2K REMEDIATION - CONFIRMED NO 2-DIGIT
001800*                       YEAR FIELDS PRESENT ON THIS RECORD.
001900*  03/19/01  DMW  0055  ADDED ALERT-CREATED-DATE - NEW DASHRPT JOB
002000*                       NEEDS A DATE TO COUNT ALERTS RAISED TODAY.
002100******************************************************************
002200 01  RISK-ALERT-REC.
002300*    --- KEYS ----------------------------------------------------
002400     05  ALERT-ID                    PIC 9(09).
002500     05  PATIENT-ID                  PIC 9(09).
002600     05  HEALTH-CHECK-ID             PIC 9(09).                   061996TP
002700*    --- CLASSIFICATION ------------------------------------------
002800*    NOTE - COMPLICATION_REPORTED RUNS ONE BYTE OVER THIS FIELD'S
002900*    WIDTH AND IS STORED TRUNCATED; FIELD OPERATIONS HAS BEEN
003000*    TOLD BUT THE FIELD IS CONSIDERED TOO WELL-ESTABLISHED TO
003100*    WIDEN NOW.  SEE CHANGE LOG 03/02/95.
003200     05  ALERT-TYPE                  PIC X(20).
003300         88  ALERT-HIGH-RISK         VALUE "HIGH_RISK_DETECTED  ".
003400         88  ALERT-COMPLICATION      VALUE "COMPLICATION_REPORTE".
003500     05  ALERT-TYPE-GROUP REDEFINES ALERT-TYPE.
003600         10  ALERT-TYPE-TEXT         PIC X(20).
003700     05  SEVERITY                    PIC X(06).
003800         88  SEVERITY-GREEN          VALUE "GREEN ".
003900         88  SEVERITY-YELLOW         VALUE "YELLOW".
004000         88  SEVERITY-RED            VALUE "RED   ".
004100*    --- ALERT TEXT --------------------------------------------
004200     05  TITLE                       PIC X(60).
004300     05  DESCRIPTION                 PIC X(300).                  030295TP
004400     05  RECOMMENDED-ACTION          PIC X(120).
004500*    --- DISPOSITION FLAGS ---------------------------------------
004600     05  IS-ACKNOWLEDGED             PIC X(01).
004700         88  ALERT-ACKNOWLEDGED      VALUE "Y".
004800         88  ALERT-NOT-ACKNOWLEDGED  VALUE "N".
004900     05  IS-RESOLVED                 PIC X(01).
005000         88  ALERT-RESOLVED          VALUE "Y".
005100         88  ALERT-NOT-RESOLVED      VALUE "N".
005200     05  ALERT-DISPOSITION REDEFINES IS-RESOLVED.
005300         10  ALERT-DISP-CODE         PIC X(01).
005400     05  ALERT-CREATED-DATE          PIC 9(08).                   031901DW
005500     05  FILLER                      PIC X(07).
