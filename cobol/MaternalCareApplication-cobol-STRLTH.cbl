000100******************************************************************
000200*  PROGRAM:  STRLTH
000300*  PURPOSE:  RETURNS THE POSITION OF THE LAST NON-BLANK BYTE OF
000400*            TEXT1, I.E. ITS TRIMMED LENGTH.  CALLED BY RISKCALC
000500*            BEFORE EACH STRING OF A NEW RISK FACTOR ONTO THE
000600*            RUNNING RISK-FACTORS LIST SO IT KNOWS WHERE THE
000700*            LIST CURRENTLY ENDS.
000800******************************************************************
000900*  CHANGE LOG
001000*  03/14/88  JRN  0001  ORIGINAL GENERIC TRIMMED-LENGTH UTILITY.
001100*  09/02/89  JRN  0014  WIDENED TEXT1 FROM X(255) TO X(500) TO
001200*                       SERVE THE NEW RISK-FACTORS TEXT FIELD.
001300*  06/19/96  TPL  0042  REWORKED TO SCAN BACKWARD BYTE-BY-BYTE
001400*                       INSTEAD OF FUNCTION REVERSE - INSPECT
001500*                       REPLACING OF LOW-VALUES WAS MASKING A
001600*                       TRAILING-BINARY-ZERO BUG ON THE OLD LOGIC.
001700*  04/15/03  DMW  0055  DROPPED AN UNUSED SPECIAL-NAMES CLASS TEST
001800*                       LEFT OVER FROM AN EARLIER BOUNDS-CHECK IDEA
001900*                       THAT NEVER GOT WIRED IN, AND ADDED THE
002000*                       UPSI-0 TRACE SWITCH EVERY OTHER PROGRAM IN
002100*                       THIS SET ALREADY CARRIES.
002200******************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.  STRLTH.
002500 AUTHOR. JOAN RENNER.
002600 INSTALLATION. COBOL DEVELOPMENT CENTER.
002700 DATE-WRITTEN. 03/14/88.
002800 DATE-COMPILED. 03/14/88.
002900 SECURITY. NON-CONFIDENTIAL.
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     UPSI-0 ON STATUS IS STRLTH-TRACE-ON
003700     UPSI-0 OFF STATUS IS STRLTH-TRACE-OFF.
003800
003900 INPUT-OUTPUT SECTION.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 WORKING-STORAGE SECTION.
004500 01  MISC-FIELDS.
004600     05  WS-SUBSCRIPT            PIC S9(04) COMP.
004700     05  WS-SUBSCRIPT-ALPHA REDEFINES WS-SUBSCRIPT
004800                                 PIC S9(04).
004900     05  WS-FOUND-SW             PIC X(01).
005000         88  WS-FOUND            VALUE "Y".
005100         88  WS-NOT-FOUND        VALUE "N".
005200     05  FILLER                  PIC X(05).
005300
005400 LINKAGE SECTION.
005500 01  TEXT1                       PIC X(500).
005600 01  TEXT1-TABLE REDEFINES TEXT1.
005700     05  TEXT1-CHAR              PIC X(01) OCCURS 500 TIMES.
005800 01  RETURN-LTH                  PIC S9(04).
005900 01  RETURN-LTH-ALPHA REDEFINES RETURN-LTH
006000                                 PIC X(04).
006100
006200 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
006300 000-MAIN-LOGIC.
006400     MOVE ZERO TO RETURN-LTH.
006500     MOVE "N" TO WS-FOUND-SW.
006600     MOVE +500 TO WS-SUBSCRIPT.
006700     PERFORM 100-SCAN-BACKWARD-RTN THRU 100-EXIT
006800         UNTIL WS-SUBSCRIPT < 1 OR WS-FOUND.
006900     IF STRLTH-TRACE-ON
007000         DISPLAY "STRLTH RETURN-LTH=" RETURN-LTH UPON CONSOLE.
007100     GOBACK.
007200
007300 100-SCAN-BACKWARD-RTN.
007400     IF TEXT1-CHAR(WS-SUBSCRIPT) NOT = SPACE
007500         MOVE WS-SUBSCRIPT TO RETURN-LTH
007600         MOVE "Y" TO WS-FOUND-SW
007700     ELSE
007800         SUBTRACT 1 FROM WS-SUBSCRIPT.
007900 100-EXIT.
008000     EXIT.
