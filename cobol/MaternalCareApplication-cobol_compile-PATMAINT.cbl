000100******************************************************************
000200*  PROGRAM:  PATMAINT
000300*  PURPOSE:  NIGHTLY PATIENT MASTER MAINTENANCE.  READS THE
000400*            PRESORTED PATIENT TRANSACTION FEED (NEW REGISTRA-
000500*            TIONS, DELIVERY-COMPLETION REPORTS, LMP CORRECTIONS)
000600*            AGAINST THE PATIENT MASTER IN PATIENT-ID SEQUENCE,
000700*            EDITS AND GENERATES NEW-PATIENT FIELDS (MOTHER-ID,
000800*            ESTIMATED DELIVERY DATE), APPLIES DELIVERY-OUTCOME
000900*            STATUS TRANSITIONS, AND RECOMPUTES EDD ON AN LMP
001000*            CORRECTION.  PRODUCES THE NEXT PATIENT MASTER
001100*            GENERATION.  REJECTED REGISTRATIONS FALL OUT TO
001200*            PATXERR FOR FIELD-OFFICE FOLLOW-UP, NOT TO THE
001300*            ABEND ROUTE - A BAD AADHAAR NUMBER IS A DATA
001400*            PROBLEM, NOT A JOB FAILURE.
001500******************************************************************
001600*  CHANGE LOG
001700*  04/30/89  JRN  0005  ORIGINAL PATIENT MASTER MAINTENANCE JOB.
001800*                       ABEND-REC LIFTED OUT TO ITS OWN COPYBOOK
001900*                       THIS SAME RELEASE - SEE ABENDREC.CPY.
002000*  09/02/89  JRN  0014  ADDED AADHAAR DUPLICATE-REGISTRATION EDIT
002100*                       REQUESTED BY FIELD OPERATIONS - REJECTS
002200*                       TO PATXERR RATHER THAN ABENDING THE JOB.
002300*  11/30/90  RKS  0022  ADDED DELIVERY-COMPLETION PROCESSING AND
002400*                       THE MOTHER-ID HEX-SUFFIX GENERATOR; PICKED
002500*                       UP THE EDD-DATE EDIT VIA THE NEW DATEADD
002600*                       SUBROUTINE (SHARED WITH THE FOLLOW-UP
002700*                       SCHEDULER ADDED TO HCKUPDT THE SAME DROP).
002800*  02/11/93  RKS  0031  DISTRICT-NAME WIDENED TO X(100) - MATCHED
002900*                       THE PATMSTR COPYBOOK CHANGE THE SAME WEEK.
003000*  06/19/96  TPL  0040  ADDED MORTALITY SUB-GROUP RECORDING ON
003100*                       BABY_MORTALITY/MOTHER_MORTALITY/
003200*                       BOTH_MORTALITY OUTCOMES.
003300*  01/08/99  TPL  0047  Y2K REMEDIATION - ACCEPT ... FROM DATE
003400*                       CHANGED TO YYYYMMDD FORM THROUGHOUT.
003500*  04/22/01  DMW  0053  PICKED UP THE PATMSTR REGISTRATION-DATE-
003600*                       GROUP BREAKOUT (REG-CCYY/REG-MM/REG-DD)
003700*                       THE SAME DROP - SEE PATMSTR COPYBOOK
003800*                       CHANGE LOG.
003900*  07/19/01  DMW  0057  DROPPED THE FUTURE-DATED LMP EDIT ADDED
004000*                       UNDER 0053 - IT WAS NEVER PART OF THE
004100*                       STATE PROGRAM OFFICE'S REGISTRATION SPEC
004200*                       AND WAS KICKING OUT SEED-DATA LOADS WITH
004300*                       AN LMP DATED THE SAME DAY AS THE RUN.
004400*  07/19/01  DMW  0058  FIXED THE DISTRICT-CODE FALLBACK IN
004500*                       250-GENERATE-MOTHER-ID-RTN - A 1- OR
004600*                       2-CHARACTER DISTRICT NAME WAS SLIPPING
004700*                       PAST THE OLD "NOT = SPACES" TEST AND
004800*                       GETTING STRUNG INTO THE MOTHER-ID WITH A
004900*                       TRAILING BLANK INSTEAD OF FALLING BACK
005000*                       TO NRL.
005100******************************************************************
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID.  PATMAINT.
005400 AUTHOR. JOAN R NASH.
005500 INSTALLATION. COBOL DEVELOPMENT CENTER.
005600 DATE-WRITTEN. 04/30/89.
005700 DATE-COMPILED. 04/30/89.
005800 SECURITY. NON-CONFIDENTIAL.
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-390.
006300 OBJECT-COMPUTER. IBM-390.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     UPSI-0 ON STATUS IS PATMAINT-TRACE-ON
006700     UPSI-0 OFF STATUS IS PATMAINT-TRACE-OFF.
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT SYSOUT
007200     ASSIGN TO UT-S-SYSOUT
007300       ORGANIZATION IS SEQUENTIAL.
007400
007500     SELECT PATXACT-FILE
007600     ASSIGN TO UT-S-PATXACT
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS XFCODE.
007900
008000     SELECT PATMSTR-OLD
008100     ASSIGN TO UT-S-PATOLD
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS PATOLD-STATUS.
008400
008500     SELECT PATMSTR-NEW
008600     ASSIGN TO UT-S-PATNEW
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS PATNEW-STATUS.
008900
009000     SELECT PATXERR
009100     ASSIGN TO UT-S-PATXERR
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS PXERR-STATUS.
009400
009500 DATA DIVISION.
009600 FILE SECTION.
009700 FD  SYSOUT
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 130 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS SYSOUT-REC.
010300 01  SYSOUT-REC                  PIC X(130).
010400
010500****** PRESORTED ASCENDING BY PATIENT-ID AHEAD OF THIS JOB STEP.
010600 FD  PATXACT-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 1200 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS PATXACT-IN-REC.
011200 01  PATXACT-IN-REC              PIC X(1200).
011300
011400 FD  PATMSTR-OLD
011500     RECORD CONTAINS 1250 CHARACTERS
011600     DATA RECORD IS PATMSTR-OLD-REC.
011700 01  PATMSTR-OLD-REC             PIC X(1250).
011800
011900 FD  PATMSTR-NEW
012000     RECORD CONTAINS 1250 CHARACTERS
012100     DATA RECORD IS PATMSTR-NEW-REC.
012200 01  PATMSTR-NEW-REC             PIC X(1250).
012300
012400****** REJECTED REGISTRATIONS ONLY - SEE 200-EDIT-REGISTRATION-
012500****** RTN.  FIELD OFFICE WORKS THIS FILE BY HAND EACH MORNING.
012600 FD  PATXERR
012700     RECORD CONTAINS 150 CHARACTERS
012800     DATA RECORD IS PATXACT-ERR-REC.
012900 01  PATXACT-ERR-REC             PIC X(150).
013000
013100 WORKING-STORAGE SECTION.
013200 01  FILE-STATUS-CODES.
013300     05  XFCODE                  PIC X(2).
013400         88  CODE-READ-XACT      VALUE SPACES.
013500         88  NO-MORE-PATXACT     VALUE "10".
013600     05  PATOLD-STATUS           PIC X(2).
013700         88  CODE-READ-OLD       VALUE SPACES.
013800         88  NO-MORE-PATMSTR     VALUE "10".
013900     05  PATNEW-STATUS           PIC X(2).
014000         88  CODE-WRITE          VALUE SPACES.
014100     05  PXERR-STATUS            PIC X(2).
014200         88  CODE-WRITE-ERR      VALUE SPACES.
014300     05  SCFCODE                 PIC X(2).
014400         88  CODE-READ-SCAN      VALUE SPACES.
014500         88  NO-MORE-DUP-SCAN    VALUE "10".
014600
014700 01  WS-RUN-DATE                 PIC 9(08).
014800 01  WS-RUN-DATE-GROUP REDEFINES WS-RUN-DATE.                 042201DW
014900     05  WS-RUN-CCYY             PIC 9(04).
015000     05  WS-RUN-MM               PIC 9(02).
015100     05  WS-RUN-DD               PIC 9(02).
015200
015300** QSAM FILE
015400 COPY PATMSTR.
015500
015600** QSAM FILE
015700 COPY PATXACT.
015800
015900 COPY ABENDREC.
016000
016100*    --- AADHAAR / MOTHER-ID DUPLICATE-CHECK TABLE ---------------
016200*    LOADED FROM PATMSTR-OLD IN A SEPARATE PASS AHEAD OF THE
016300*    MERGE (SEE 050-LOAD-DUP-TABLE-RTN) SINCE THE MASTER IS IN
016400*    PATIENT-ID SEQUENCE, NOT AADHAAR OR MOTHER-ID SEQUENCE, AND
016500*    THE MERGE ITSELF CANNOT AFFORD TO RE-READ THE WHOLE FILE
016600*    FOR EVERY INCOMING REGISTRATION.  GROWN IN PLACE AS THIS
016700*    RUN'S OWN NEW REGISTRATIONS ARE ACCEPTED.
016800 01  WS-DUP-CHECK-TABLE.
016900     05  DUP-TABLE-ROW OCCURS 5000 TIMES INDEXED BY DUP-IDX.
017000         10  DT-AADHAAR-NUMBER   PIC X(12).
017100         10  DT-MOTHER-ID        PIC X(20).
017200 01  WS-DUP-COUNT                PIC 9(05) COMP.
017300
017400*    --- MOTHER-ID GENERATION WORK AREA ---------------------------
017500 01  WS-MOTHERID-GEN             PIC X(20).
017600 01  WS-DISTRICT-CODE            PIC X(03).
017700 01  WS-HEX-SUFFIX               PIC X(08).
017800 01  WS-HEX-SEED                 PIC 9(09) COMP.
017900 01  WS-HEX-WORK                 PIC 9(09) COMP.
018000 01  WS-HEX-QUOT                 PIC 9(09) COMP.
018100 01  WS-HEX-REM                  PIC 9(02) COMP.
018200 01  WS-HEX-IDX                  PIC 9(02) COMP.
018300 01  WS-TIME-OF-DAY              PIC 9(08).
018400
018500 01  WS-HEX-DIGIT-TABLE.
018600     05  FILLER                  PIC X(16) VALUE
018700             "0123456789ABCDEF".
018800 01  WS-HEX-DIGIT-TABLE-R REDEFINES WS-HEX-DIGIT-TABLE.
018900     05  WS-HEX-DIGIT            PIC X(01) OCCURS 16 TIMES.
019000
019100 01  WS-DATEADD-PARM.
019200     05  DA-IN-DATE              PIC 9(08).
019300     05  DA-IN-DAYS              PIC S9(05).
019400     05  DA-OUT-DATE             PIC 9(08).
019500 01  WS-DATEADD-PARM-ALPHA REDEFINES WS-DATEADD-PARM
019600                                 PIC X(21).
019700
019800 01  WS-PATXACT-ERR-WORK.
019900     05  ERR-PATIENT-ID          PIC 9(09).
020000     05  ERR-XACT-TYPE           PIC X(01).
020100     05  ERR-MSG                 PIC X(60).
020200     05  FILLER                  PIC X(80).
020300
020400 01  COUNTERS-AND-ACCUMULATORS.
020500     05  RECORDS-READ            PIC S9(9) COMP.
020600     05  RECORDS-WRITTEN         PIC S9(9) COMP.
020700     05  RECORDS-IN-ERROR        PIC S9(9) COMP.
020800     05  REGISTRATIONS-ADDED     PIC S9(9) COMP.
020900     05  DELIVERIES-PROCESSED    PIC S9(9) COMP.
021000     05  LMP-UPDATES-PROCESSED   PIC S9(9) COMP.
021100     05  FILLER                  PIC X(06).
021200
021300 77  ZERO-VAL                    PIC 9(01) VALUE ZERO.
021400 77  ONE-VAL                     PIC 9(01) VALUE 1.
021500
021600 PROCEDURE DIVISION.
021700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021800     PERFORM 050-LOAD-DUP-TABLE-RTN THRU 050-EXIT
021900         VARYING DUP-IDX FROM 1 BY 1
022000         UNTIL NO-MORE-DUP-SCAN.
022100     PERFORM 060-REOPEN-PATMSTR-OLD-RTN THRU 060-EXIT.
022200     PERFORM 100-MAINLINE-RTN THRU 100-EXIT
022300             UNTIL NO-MORE-PATMSTR AND NO-MORE-PATXACT.
022400     PERFORM 950-CLEANUP THRU 950-EXIT.
022500     MOVE ZERO TO RETURN-CODE.
022600     GOBACK.
022700
022800 000-HOUSEKEEPING.
022900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023000     DISPLAY "******** BEGIN JOB PATMAINT ********".
023100     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
023200     ACCEPT WS-TIME-OF-DAY FROM TIME.
023300     OPEN INPUT PATMSTR-OLD.
023400     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-DUP-COUNT.
023500     MOVE WS-TIME-OF-DAY TO WS-HEX-SEED.
023600 000-EXIT.
023700     EXIT.
023800
023900*    FIRST PASS OVER PATMSTR-OLD - LOADS EVERY NON-BLANK AADHAAR
024000*    NUMBER AND EVERY MOTHER-ID ON FILE SO 200-EDIT-REGISTRATION-
024100*    RTN CAN DUPLICATE-CHECK AND COLLISION-CHECK WITHOUT A
024200*    SEPARATE SORT STEP.  PATMSTR-OLD IS CLOSED AND RE-OPENED
024300*    AT 060- FOR THE REAL MERGE PASS BELOW.
024400 050-LOAD-DUP-TABLE-RTN.
024500     MOVE "050-LOAD-DUP-TABLE-RTN" TO PARA-NAME.
024600     READ PATMSTR-OLD INTO PATIENT-MASTER-REC
024700         AT END
024800         MOVE "10" TO SCFCODE
024900         GO TO 050-EXIT
025000     END-READ
025100     MOVE AADHAAR-NUMBER IN PATIENT-MASTER-REC TO
025200                     DT-AADHAAR-NUMBER (DUP-IDX)
025300     MOVE MOTHER-ID IN PATIENT-MASTER-REC TO
025400                     DT-MOTHER-ID (DUP-IDX).
025500     SET WS-DUP-COUNT TO DUP-IDX.
025600 050-EXIT.
025700     EXIT.
025800
025900 060-REOPEN-PATMSTR-OLD-RTN.
026000     MOVE "060-REOPEN-PATMSTR-OLD-RTN" TO PARA-NAME.
026100     CLOSE PATMSTR-OLD.
026200     OPEN INPUT PATMSTR-OLD, PATXACT-FILE.
026300     OPEN OUTPUT PATMSTR-NEW, PATXERR, SYSOUT.
026400     PERFORM 900-READ-PATMSTR-RTN THRU 900-EXIT.
026500     PERFORM 920-READ-PATXACT-RTN THRU 920-EXIT.
026600 060-EXIT.
026700     EXIT.
026800
026900 100-MAINLINE-RTN.
027000     MOVE "100-MAINLINE-RTN" TO PARA-NAME.
027100     IF NOT NO-MORE-PATXACT
027200        AND (NO-MORE-PATMSTR OR
027300             PATIENT-ID IN PATIENT-XACT-REC <
027400             PATIENT-ID IN PATIENT-MASTER-REC)
027500         PERFORM 200-EDIT-REGISTRATION-RTN THRU 200-EXIT
027600         PERFORM 920-READ-PATXACT-RTN THRU 920-EXIT
027700         GO TO 100-EXIT.
027800
027900     IF NOT NO-MORE-PATXACT
028000        AND PATIENT-ID IN PATIENT-XACT-REC =
028100            PATIENT-ID IN PATIENT-MASTER-REC
028200         PERFORM 600-APPLY-UPDATE-RTN THRU 600-EXIT
028300         PERFORM 920-READ-PATXACT-RTN THRU 920-EXIT.
028400
028500     IF NO-MORE-PATMSTR
028600         GO TO 100-EXIT.
028700
028800     MOVE PATIENT-MASTER-REC TO PATMSTR-NEW-REC.
028900     WRITE PATMSTR-NEW-REC.
029000     ADD 1 TO RECORDS-WRITTEN.
029100     PERFORM 900-READ-PATMSTR-RTN THRU 900-EXIT.
029200 100-EXIT.
029300     EXIT.
029400
029500 200-EDIT-REGISTRATION-RTN.
029600     MOVE "200-EDIT-REGISTRATION-RTN" TO PARA-NAME.
029700     ADD 1 TO RECORDS-READ.
029800
029900     IF NOT XACT-REGISTRATION
030000         MOVE "** NON-REGISTRATION XACT HAS NO MATCHING" TO
030100                                     ABEND-REASON
030200         MOVE PATIENT-ID IN PATIENT-XACT-REC TO
030300                                     EXPECTED-VAL IN ABEND-REC
030400         GO TO 1000-ABEND-RTN.
030500
030600*    RULE 1 - BLANK AADHAAR IS NORMALIZED TO "NOT PRESENT."
030700     IF AADHAAR-NUMBER IN PATIENT-XACT-REC = SPACES
030800         GO TO 220-BUILD-NEW-PATIENT-RTN.
030900
031000*    RULE 2 - REJECT A DUPLICATE NON-BLANK AADHAAR NUMBER.
031100     SET DUP-IDX TO 1.
031200     SEARCH DUP-TABLE-ROW
031300         AT END
031400             NEXT SENTENCE
031500         WHEN DT-AADHAAR-NUMBER (DUP-IDX) =
031600              AADHAAR-NUMBER IN PATIENT-XACT-REC
031700             MOVE "*** DUPLICATE AADHAAR NUMBER ON FILE" TO
031800                                         ERR-MSG
031900             PERFORM 290-WRITE-PATXERR-RTN THRU 290-EXIT
032000             GO TO 200-EXIT.
032100
032200 220-BUILD-NEW-PATIENT-RTN.
032300     MOVE "220-BUILD-NEW-PATIENT-RTN" TO PARA-NAME.
032400     PERFORM 250-GENERATE-MOTHER-ID-RTN THRU 250-EXIT.
032500     PERFORM 280-WRITE-NEW-PATIENT-RTN THRU 280-EXIT.
032600     ADD 1 TO REGISTRATIONS-ADDED.
032700 200-EXIT.
032800     EXIT.
032900
033000*    RULE 3 - 3-LETTER UPPERCASE DISTRICT CODE (OR "NRL" IF THE
033100*    DISTRICT NAME IS ABSENT OR TOO SHORT) + 8-CHARACTER UPPER-
033200*    CASE HEX SUFFIX, FORMAT AR-<CODE>-<HEX8>.  REGENERATE ON
033300*    COLLISION - NO BOUNDED RETRY IS SPECIFIED, SO THIS LOOPS
033400*    UNTIL IT FINDS AN UNUSED MOTHER-ID.
033500 250-GENERATE-MOTHER-ID-RTN.
033600     MOVE "250-GENERATE-MOTHER-ID-RTN" TO PARA-NAME.
033700     MOVE "NRL" TO WS-DISTRICT-CODE.
033800*    A 1- OR 2-CHARACTER DISTRICT NAME IS NOT SPACES BUT ISN'T
033900*    3 CHARACTERS LONG EITHER - TEST THE 3RD BYTE ITSELF, NOT
034000*    JUST THAT THE 3-BYTE SLICE ISN'T ALL BLANK.              071901DW
034100     IF DISTRICT-NAME IN PATIENT-XACT-REC (3:1) NOT = SPACE
034200         MOVE DISTRICT-NAME IN PATIENT-XACT-REC (1:3) TO
034300                                     WS-DISTRICT-CODE
034400         INSPECT WS-DISTRICT-CODE CONVERTING
034500             "abcdefghijklmnopqrstuvwxyz" TO
034600             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
034700
034800 255-BUILD-SUFFIX-RTN.
034900     PERFORM 260-NEXT-HEX-SUFFIX-RTN THRU 260-EXIT.
035000     STRING "AR-" DELIMITED BY SIZE
035100            WS-DISTRICT-CODE DELIMITED BY SIZE
035200            "-" DELIMITED BY SIZE
035300            WS-HEX-SUFFIX DELIMITED BY SIZE
035400         INTO WS-MOTHERID-GEN.
035500
035600     SET DUP-IDX TO 1.
035700     SEARCH DUP-TABLE-ROW
035800         AT END
035900             NEXT SENTENCE
036000         WHEN DT-MOTHER-ID (DUP-IDX) = WS-MOTHERID-GEN
036100             GO TO 255-BUILD-SUFFIX-RTN.
036200
036300     MOVE WS-MOTHERID-GEN TO MOTHER-ID IN PATIENT-MASTER-REC.
036400     ADD 1 TO WS-DUP-COUNT.
036500     SET DUP-IDX TO WS-DUP-COUNT.
036600     MOVE AADHAAR-NUMBER IN PATIENT-XACT-REC TO
036700                     DT-AADHAAR-NUMBER (DUP-IDX).
036800     MOVE WS-MOTHERID-GEN TO DT-MOTHER-ID (DUP-IDX).
036900
037000     IF PATMAINT-TRACE-ON
037100         DISPLAY "PATMAINT MOTHER-ID=" WS-MOTHERID-GEN
037200                                         UPON CONSOLE.
037300 250-EXIT.
037400     EXIT.
037500
037600*    TABLE-DRIVEN HEX CONVERSION - NO INTRINSIC FUNCTION USED.
037700*    EACH CALL ADVANCES THE SEED SO A COLLISION RETRY NEVER
037800*    REPEATS THE SAME SUFFIX.
037900 260-NEXT-HEX-SUFFIX-RTN.
038000     ADD PATIENT-ID IN PATIENT-XACT-REC TO WS-HEX-SEED.
038100     ADD 1 TO WS-HEX-SEED.
038200     MOVE WS-HEX-SEED TO WS-HEX-WORK.
038300     MOVE SPACES TO WS-HEX-SUFFIX.
038400     PERFORM 265-PICK-ONE-DIGIT-RTN THRU 265-EXIT
038500         VARYING WS-HEX-IDX FROM 8 BY -1 UNTIL WS-HEX-IDX < 1.
038600 260-EXIT.
038700     EXIT.
038800
038900 265-PICK-ONE-DIGIT-RTN.
039000     DIVIDE WS-HEX-WORK BY 16 GIVING WS-HEX-QUOT
039100         REMAINDER WS-HEX-REM.
039200     MOVE WS-HEX-DIGIT (WS-HEX-REM + 1) TO
039300                     WS-HEX-SUFFIX (WS-HEX-IDX:1).
039400     MOVE WS-HEX-QUOT TO WS-HEX-WORK.
039500 265-EXIT.
039600     EXIT.
039700
039800*    RULE 4/5 - EDD = LMP + 280 (NAEGELE'S RULE), NULL LMP GIVES
039900*    A NULL EDD; STATUS/RISK DEFAULTS FOR A BRAND-NEW PATIENT.
040000 280-WRITE-NEW-PATIENT-RTN.
040100     MOVE "280-WRITE-NEW-PATIENT-RTN" TO PARA-NAME.
040200     MOVE SPACES TO PATIENT-MASTER-REC.
040300     MOVE WS-MOTHERID-GEN TO MOTHER-ID IN PATIENT-MASTER-REC.
040400     MOVE PATIENT-ID IN PATIENT-XACT-REC TO
040500                                 PATIENT-ID IN PATIENT-MASTER-REC.
040600     IF AADHAAR-NUMBER IN PATIENT-XACT-REC = SPACES
040700         MOVE SPACES TO AADHAAR-NUMBER IN PATIENT-MASTER-REC
040800     ELSE
040900         MOVE AADHAAR-NUMBER IN PATIENT-XACT-REC TO
041000                             AADHAAR-NUMBER IN PATIENT-MASTER-REC.
041100     MOVE PATIENT-NAME IN PATIENT-XACT-REC TO
041200                                 PATIENT-NAME IN PATIENT-MASTER-REC.
041300     MOVE PATIENT-AGE IN PATIENT-XACT-REC TO
041400                                 PATIENT-AGE IN PATIENT-MASTER-REC.
041500     MOVE RESIDENCE-ADDRESS IN PATIENT-XACT-REC TO
041600                             RESIDENCE-ADDRESS IN PATIENT-MASTER-REC.
041700     MOVE DISTRICT-NAME IN PATIENT-XACT-REC TO
041800                             DISTRICT-NAME IN PATIENT-MASTER-REC.
041900     MOVE MOBILE-NUMBER IN PATIENT-XACT-REC TO
042000                             MOBILE-NUMBER IN PATIENT-MASTER-REC.
042100     MOVE GRAVIDA-COUNT IN PATIENT-XACT-REC TO
042200                             GRAVIDA-COUNT IN PATIENT-MASTER-REC.
042300     MOVE PARA-COUNT IN PATIENT-XACT-REC TO
042400                             PARA-COUNT IN PATIENT-MASTER-REC.
042500     MOVE PREV-COMPLICATIONS-IND IN PATIENT-XACT-REC TO
042600                     PREV-COMPLICATIONS-IND IN PATIENT-MASTER-REC.
042700
042800     MOVE LMP-DATE IN PATIENT-XACT-REC TO
042900                             LMP-DATE IN PATIENT-MASTER-REC.
043000     PERFORM 270-COMPUTE-EDD-RTN THRU 270-EXIT.
043100
043200     MOVE "GREEN " TO CURRENT-RISK-LEVEL.
043300     MOVE ZERO TO CURRENT-RISK-SCORE.
043400     MOVE "ACTIVE            " TO PATIENT-STATUS.
043500     MOVE "PENDING          " TO DELIVERY-OUTCOME IN PATIENT-MASTER-REC.
043600     MOVE WS-RUN-DATE TO REGISTRATION-DATE IN PATIENT-MASTER-REC.
043700
043800     MOVE PATIENT-MASTER-REC TO PATMSTR-NEW-REC.
043900     WRITE PATMSTR-NEW-REC.
044000     ADD 1 TO RECORDS-WRITTEN.
044100 280-EXIT.
044200     EXIT.
044300
044400*    SHARED BY BOTH A NEW REGISTRATION AND AN LMP CORRECTION -
044500*    CALLS THE SAME DATEADD SUBROUTINE HCKUPDT USES FOR FOLLOW-
044600*    UP DUE DATES.
044700 270-COMPUTE-EDD-RTN.
044800     MOVE "270-COMPUTE-EDD-RTN" TO PARA-NAME.
044900     IF LMP-DATE IN PATIENT-MASTER-REC = ZERO
045000         MOVE ZERO TO EDD-DATE
045100         GO TO 270-EXIT.
045200
045300     MOVE LMP-DATE IN PATIENT-MASTER-REC TO DA-IN-DATE.
045400     MOVE +280 TO DA-IN-DAYS.
045500     CALL "DATEADD" USING DA-IN-DATE, DA-IN-DAYS, DA-OUT-DATE.
045600     MOVE DA-OUT-DATE TO EDD-DATE.
045700
045800     IF PATMAINT-TRACE-ON
045900         DISPLAY "PATMAINT DATEADD PARM=" WS-DATEADD-PARM-ALPHA
046000                                             UPON CONSOLE.
046100 270-EXIT.
046200     EXIT.
046300
046400 290-WRITE-PATXERR-RTN.
046500     MOVE "290-WRITE-PATXERR-RTN" TO PARA-NAME.
046600     MOVE PATIENT-ID IN PATIENT-XACT-REC TO ERR-PATIENT-ID.
046700     MOVE XACT-TYPE IN PATIENT-XACT-REC TO ERR-XACT-TYPE.
046800     MOVE WS-PATXACT-ERR-WORK TO PATXACT-ERR-REC.
046900     WRITE PATXACT-ERR-REC.
047000     ADD 1 TO RECORDS-IN-ERROR.
047100 290-EXIT.
047200     EXIT.
047300
047400 300-DELIVERY-COMPLETION-RTN.
047500*    RULE 1/2 - RECORD OUTCOME/TYPE/DATE/BABY DATA; ALSO RECORD
047600*    MORTALITY DETAILS UNLESS THE OUTCOME IS SUCCESSFUL OR
047700*    STILL PENDING.
047800     MOVE "300-DELIVERY-COMPLETION-RTN" TO PARA-NAME.
047900     MOVE DELIVERY-OUTCOME IN PATIENT-XACT-REC TO
048000                             DELIVERY-OUTCOME IN PATIENT-MASTER-REC.
048100     MOVE DELIVERY-TYPE IN PATIENT-XACT-REC TO
048200                             DELIVERY-TYPE IN PATIENT-MASTER-REC.
048300     MOVE DELIVERY-DATE IN PATIENT-XACT-REC TO
048400                             DELIVERY-DATE IN PATIENT-MASTER-REC.
048500     MOVE BABY-WEIGHT-GRAMS IN PATIENT-XACT-REC TO
048600                         BABY-WEIGHT-GRAMS IN PATIENT-MASTER-REC.
048700     MOVE BABY-GENDER IN PATIENT-XACT-REC TO
048800                             BABY-GENDER IN PATIENT-MASTER-REC.
048900     MOVE DELIVERY-HOSPITAL IN PATIENT-XACT-REC TO
049000                         DELIVERY-HOSPITAL IN PATIENT-MASTER-REC.
049100
049200     IF NOT OUTCOME-SUCCESSFUL AND NOT OUTCOME-PENDING
049300         MOVE MORTALITY-DATE IN PATIENT-XACT-REC TO
049400                             MORTALITY-DATE IN PATIENT-MASTER-REC
049500         MOVE MORTALITY-CAUSE IN PATIENT-XACT-REC TO
049600                             MORTALITY-CAUSE IN PATIENT-MASTER-REC
049700         MOVE MORTALITY-NOTES IN PATIENT-XACT-REC TO
049800                             MORTALITY-NOTES IN PATIENT-MASTER-REC.
049900
050000     PERFORM 320-DELIVERY-STATUS-LOOKUP-RTN THRU 320-EXIT.
050100     ADD 1 TO DELIVERIES-PROCESSED.
050200 300-EXIT.
050300     EXIT.
050400
050500*    RULE 3 - FIXED DELIVERY-OUTCOME TO PATIENT-STATUS LOOKUP.
050600*    PENDING IS DELIBERATELY NOT TESTED HERE - STATUS IS LEFT
050700*    UNTOUCHED, AS IT CAN ONLY BE SET EXPLICITLY ELSEWHERE (TO
050800*    UNDER_OBSERVATION/REFERRED), NEVER DRIVEN BY THIS RULE.
050900 320-DELIVERY-STATUS-LOOKUP-RTN.
051000     MOVE "320-DELIVERY-STATUS-LOOKUP-RTN" TO PARA-NAME.
051100     IF OUTCOME-SUCCESSFUL
051200         MOVE "DISCHARGED        " TO PATIENT-STATUS
051300     ELSE
051400     IF OUTCOME-BABY-MORTALITY
051500         MOVE "DISCHARGED        " TO PATIENT-STATUS
051600     ELSE
051700     IF OUTCOME-MOTHER-MORTALITY OR OUTCOME-BOTH-MORTALITY
051800         MOVE "INACTIVE          " TO PATIENT-STATUS.
051900 320-EXIT.
052000     EXIT.
052100
052200*    LMP UPDATE - A NEW LMP-DATE ALWAYS RECOMPUTES EDD-DATE VIA
052300*    THE SAME NAEGELE'S-RULE PARAGRAPH REGISTRATION USES.
052400 400-LMP-UPDATE-RTN.
052500     MOVE "400-LMP-UPDATE-RTN" TO PARA-NAME.
052600     MOVE LMP-DATE IN PATIENT-XACT-REC TO
052700                             LMP-DATE IN PATIENT-MASTER-REC.
052800     PERFORM 270-COMPUTE-EDD-RTN THRU 270-EXIT.
052900     ADD 1 TO LMP-UPDATES-PROCESSED.
053000 400-EXIT.
053100     EXIT.
053200
053300 600-APPLY-UPDATE-RTN.
053400     MOVE "600-APPLY-UPDATE-RTN" TO PARA-NAME.
053500     ADD 1 TO RECORDS-READ.
053600     IF XACT-DELIVERY
053700         PERFORM 300-DELIVERY-COMPLETION-RTN THRU 300-EXIT
053800     ELSE
053900     IF XACT-LMP-UPDATE
054000         PERFORM 400-LMP-UPDATE-RTN THRU 400-EXIT
054100     ELSE
054200         MOVE "** XACT TYPE INVALID FOR EXISTING PATIENT" TO
054300                                     ABEND-REASON
054400         MOVE PATIENT-ID IN PATIENT-XACT-REC TO
054500                                     EXPECTED-VAL IN ABEND-REC
054600         GO TO 1000-ABEND-RTN.
054700 600-EXIT.
054800     EXIT.
054900
055000 700-CLOSE-FILES.
055100     MOVE "700-CLOSE-FILES" TO PARA-NAME.
055200     CLOSE PATXACT-FILE, PATMSTR-OLD, PATMSTR-NEW, PATXERR,
055300           SYSOUT.
055400 700-EXIT.
055500     EXIT.
055600
055700 900-READ-PATMSTR-RTN.
055800     READ PATMSTR-OLD INTO PATIENT-MASTER-REC
055900         AT END
056000         MOVE "10" TO PATOLD-STATUS
056100         GO TO 900-EXIT
056200     END-READ
056300 900-EXIT.
056400     EXIT.
056500
056600 920-READ-PATXACT-RTN.
056700     READ PATXACT-FILE INTO PATIENT-XACT-REC
056800         AT END
056900         MOVE "10" TO XFCODE
057000         GO TO 920-EXIT
057100     END-READ
057200 920-EXIT.
057300     EXIT.
057400
057500 950-CLEANUP.
057600     MOVE "950-CLEANUP" TO PARA-NAME.
057700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
057800     DISPLAY "** TRANSACTIONS READ **".
057900     DISPLAY RECORDS-READ.
058000     DISPLAY "** PATIENT MASTER RECORDS WRITTEN **".
058100     DISPLAY RECORDS-WRITTEN.
058200     DISPLAY "** NEW REGISTRATIONS ADDED **".
058300     DISPLAY REGISTRATIONS-ADDED.
058400     DISPLAY "** DELIVERY COMPLETIONS PROCESSED **".
058500     DISPLAY DELIVERIES-PROCESSED.
058600     DISPLAY "** LMP CORRECTIONS PROCESSED **".
058700     DISPLAY LMP-UPDATES-PROCESSED.
058800     DISPLAY "** REGISTRATIONS REJECTED TO PATXERR **".
058900     DISPLAY RECORDS-IN-ERROR.
059000     DISPLAY "******** NORMAL END OF JOB PATMAINT ********".
059100 950-EXIT.
059200     EXIT.
059300
059400 1000-ABEND-RTN.
059500     WRITE SYSOUT-REC FROM ABEND-REC.
059600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
059700     DISPLAY "*** ABNORMAL END OF JOB-PATMAINT ***" UPON CONSOLE.
059800     DIVIDE ZERO-VAL INTO ONE-VAL.
