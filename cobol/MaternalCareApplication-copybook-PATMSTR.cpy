000100******************************************************************
000200*  COPYBOOK:  MaternalCareApplication-copybook-PATMSTR.cpy
000300*  RECORD:    PATIENT-MASTER-REC
000400*  FILE:      PATIENT-FILE (old-master / new-master, sequential)
000500*  PURPOSE:   One row per registered Ammarakshitha program patient.
000600*             COPY'd into PATMAINT, HCKUPDT and DASHRPT so all three
000700*             programs share one field-for-field picture of the
000800*             master.  The FD 01-level in each program carries only
000900*             PATMSTR-KEY + FILLER; this COPY member is the working-
001000*             storage picture moved INTO/FROM it.
001100******************************************************************
001200*  CHANGE LOG
001300*  03/14/88  JRN  0001  ORIGINAL COPYBOOK FOR PATIENT MASTER FILE.
001400*  09/02/89  JRN  0014  ADDED AADHAAR-NUMBER FOR DUP-REGISTRATION
001500*                       EDIT REQUESTED BY FIELD OPERATIONS.
001600*  11/30/90  RKS  0022  ADDED DELIVERY-DETAILS GROUP SO PATMAINT
001700*                       CAN RECORD OUTCOME/BABY DATA IN ONE PASS.
001800*  02/11/93  RKS  0031  WIDENED DISTRICT-NAME TO X(100) TO MATCH
001900*                       STATE FIELD-OFFICE NAMING STANDARD.
002000*  06/19/96  TPL  0040  ADDED MORTALITY SUB-GROUP FOR NON-SUCCESS
002100*                       DELIVERY OUTCOMES.
002200*  01/08/99  TPL  0047  Y2K REMEDIATION - DATE FIELDS CONFIRMED
002300*                       CCYYMMDD (4-DIGIT CENTURY), NO WINDOWING.
002400*  04/22/01  DMW  0053  ADDED THE REGISTRATION-DATE-GROUP BREAKOUT
002500*                       (REG-CCYY/REG-MM/REG-DD) SO A REPORT CAN
002600*                       PULL REGISTRATION YEAR, MONTH OR DAY
002700*                       SEPARATELY WITHOUT UNSTRINGING THE FLAT
002800*                       8-BYTE FIELD.
002900******************************************************************
003000 01  PATIENT-MASTER-REC.
003100*    --- KEY ---------------------------------------------------
003200     05  PATIENT-ID                  PIC 9(09).
003300*    --- PROGRAM IDENTIFIERS ------------------------------------
003400     05  AADHAAR-NUMBER               PIC X(12).                  090289JN
003500         88  AADHAAR-NOT-PRESENT      VALUE SPACES.
003600     05  MOTHER-ID                    PIC X(20).
003700*    --- DEMOGRAPHICS --------------------------------------------
003800     05  PATIENT-NAME                 PIC X(100).
003900     05  PATIENT-AGE                  PIC 9(03).
004000     05  RESIDENCE-ADDRESS            PIC X(500).
004100     05  DISTRICT-NAME                PIC X(100).
004200     05  MOBILE-NUMBER                PIC X(15).
004300*    --- OBSTETRIC DATES -----------------------------------------
004400     05  LMP-DATE-GROUP.
004500         10  LMP-CCYY                 PIC 9(04).
004600         10  LMP-MM                   PIC 9(02).
004700         10  LMP-DD                   PIC 9(02).
004800     05  LMP-DATE REDEFINES LMP-DATE-GROUP
004900                                      PIC 9(08).
005000     05  EDD-DATE-GROUP.
005100         10  EDD-CCYY                 PIC 9(04).
005200         10  EDD-MM                   PIC 9(02).
005300         10  EDD-DD                   PIC 9(02).
005400     05  EDD-DATE REDEFINES EDD-DATE-GROUP
005500                                      PIC 9(08).
005600     05  GRAVIDA-COUNT                PIC 9(02).
005700     05  PARA-COUNT                   PIC 9(02).
005800     05  PREV-COMPLICATIONS-IND       PIC X(01).
005900         88  HAS-PREV-COMPLICATIONS   VALUE "Y".
006000         88  NO-PREV-COMPLICATIONS    VALUE "N".
006100         88  VALID-PREV-COMPL-IND     VALUES ARE "Y", "N".
006200*    --- CURRENT RISK (LAST-WRITE-WINS, SET BY HCKUPDT) ---------
006300     05  CURRENT-RISK-LEVEL           PIC X(06).
006400         88  CURR-RISK-GREEN          VALUE "GREEN ".
006500         88  CURR-RISK-YELLOW         VALUE "YELLOW".
006600         88  CURR-RISK-RED            VALUE "RED   ".
006700     05  CURRENT-RISK-SCORE           PIC S9(03).
006800*    --- LIFECYCLE -----------------------------------------------
006900     05  PATIENT-STATUS               PIC X(18).
007000         88  STATUS-ACTIVE            VALUE "ACTIVE            ".
007100         88  STATUS-UNDER-OBSERVATION VALUE "UNDER_OBSERVATION ".
007200         88  STATUS-DISCHARGED        VALUE "DISCHARGED        ".
007300         88  STATUS-REFERRED          VALUE "REFERRED          ".
007400         88  STATUS-INACTIVE          VALUE "INACTIVE          ".
007500     05  DELIVERY-OUTCOME             PIC X(17).
007600         88  OUTCOME-PENDING          VALUE "PENDING          ".
007700         88  OUTCOME-SUCCESSFUL       VALUE "SUCCESSFUL       ".
007800         88  OUTCOME-MOTHER-MORTALITY VALUE "MOTHER_MORTALITY ".
007900         88  OUTCOME-BABY-MORTALITY   VALUE "BABY_MORTALITY   ".
008000         88  OUTCOME-BOTH-MORTALITY   VALUE "BOTH_MORTALITY   ".
008100     05  REGISTRATION-DATE-GROUP.
008200         10  REG-CCYY                 PIC 9(04).
008300         10  REG-MM                   PIC 9(02).
008400         10  REG-DD                   PIC 9(02).
008500     05  REGISTRATION-DATE REDEFINES REGISTRATION-DATE-GROUP      042201DW
008600                                      PIC 9(08).
008700*    --- DELIVERY DETAIL (UNIT 3 DELIVERY-COMPLETION REQUEST) ---
008800     05  DELIVERY-DETAILS.
008900         10  DELIVERY-TYPE            PIC X(10).                  113090RK
009000         10  DELIVERY-DATE            PIC 9(08).
009100         10  BABY-WEIGHT-GRAMS        PIC 9(04).
009200         10  BABY-GENDER              PIC X(01).
009300             88  BABY-MALE            VALUE "M".
009400             88  BABY-FEMALE          VALUE "F".
009500         10  DELIVERY-HOSPITAL        PIC X(60).
009600         10  MORTALITY-DETAILS.
009700             15  MORTALITY-DATE       PIC 9(08).
009800             15  MORTALITY-CAUSE      PIC X(100).
009900             15  MORTALITY-NOTES      PIC X(200).
010000     05  FILLER                       PIC X(27).
