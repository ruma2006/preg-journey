000100******************************************************************
000200*  COPYBOOK:  MaternalCareApplication-copybook-FUPMSTR.cpy
000300*  RECORD:    FOLLOW-UP-REC
000400*  FILE:      FOLLOWUP-FILE (old-master / new-master, sequential)
000500*  PURPOSE:   One row per scheduled or completed ANM call-back.
000600*             COPY'd into HCKUPDT, FUPUPDT and DASHRPT so the
000700*             scheduling write, the lifecycle update, and the
000800*             reporting scan all share one picture of the call.
000900******************************************************************
001000*  CHANGE LOG
001100*  02/06/91  RKS  0011  ORIGINAL COPYBOOK FOR CALL-BACK RECORD.
001200*  09/23/93  RKS  0024  ADDED TRIGGERED-BY-HC-ID SO HCKUPDT CAN
001300*                       LINK AN AUTO-SCHEDULED CALL TO ITS VISIT.
001400*  06/19/96  TPL  0039  ADDED CALL-OUTCOME GROUP (DURATION,
001500*                       CONDITION, SYMPTOMS, COMPLIANCE, ADVICE)
001600*                       FOR THE FIELD-SUPERVISOR CALL-LOG EDIT.
001700*  01/08/99  TPL  0047  Y2K REMEDIATION - DATE FIELDS CONFIRMED
001800*                       CCYYMMDD (4-DIGIT CENTURY), NO WINDOWING.
001900*  11/14/00  DMW  0051  ADDED URGENT-REFERRAL-IND AS A SECOND
002000*                       ESCALATION FLAG PER DISTRICT OFFICE.
002100******************************************************************
002200 01  FOLLOW-UP-REC.
002300*    --- KEY ---------------------------------------------------
002400     05  FOLLOWUP-ID                 PIC 9(09).
002500     05  PATIENT-ID                  PIC 9(09).
002600     05  ASSIGNED-TO-ID              PIC 9(09).
002700*    --- SCHEDULE ----------------------------------------------
002800     05  SCHEDULED-DATE-GROUP.
002900         10  SCH-CCYY                PIC 9(04).
003000         10  SCH-MM                  PIC 9(02).
003100         10  SCH-DD                  PIC 9(02).
003200     05  SCHEDULED-DATE REDEFINES SCHEDULED-DATE-GROUP
003300                                     PIC 9(08).
003400     05  FOLLOWUP-STATUS             PIC X(11).
003500         88  FUP-PENDING             VALUE "PENDING    ".
003600         88  FUP-COMPLETED           VALUE "COMPLETED  ".
003700         88  FUP-NO-ANSWER           VALUE "NO_ANSWER  ".
003800         88  FUP-RESCHEDULED         VALUE "RESCHEDULED".
003900         88  FUP-CANCELLED           VALUE "CANCELLED  ".
004000     05  ATTEMPT-COUNT               PIC 9(03).
004100     05  REQUIRES-IMMEDIATE-ATTN     PIC X(01).
004200         88  REQUIRES-IMMED-ATTN-YES VALUE "Y".
004300         88  REQUIRES-IMMED-ATTN-NO  VALUE "N".
004400     05  NEXT-FOLLOWUP-DATE-GROUP.
004500         10  NXF-CCYY                PIC 9(04).
004600         10  NXF-MM                  PIC 9(02).
004700         10  NXF-DD                  PIC 9(02).
004800     05  NEXT-FOLLOWUP-DATE REDEFINES NEXT-FOLLOWUP-DATE-GROUP
004900                                     PIC 9(08).
005000     05  TRIGGERED-BY-HC-ID          PIC 9(09).                   092393RK
005100*    --- CALL OUTCOME (SET ONLY WHEN STATUS GOES TO COMPLETED) ---
005200     05  CALL-ATTEMPTED-DATE         PIC 9(08).
005300     05  CALL-ATTEMPTED-TIME         PIC 9(06).
005400     05  CALL-OUTCOME-DETAIL.
005500         10  CALL-DURATION-MINUTES   PIC 9(03).
005600         10  CONDITION-NOTED         PIC X(30).
005700         10  SYMPTOMS-NOTED          PIC X(150).
005800         10  MEDICATION-COMPLIANCE-IND PIC X(01).
005900             88  MED-COMPLIANCE-YES  VALUE "Y".
006000             88  MED-COMPLIANCE-NO   VALUE "N".
006100         10  CONCERNS-NOTED          PIC X(150).
006200         10  ADVICE-GIVEN            PIC X(150).
006300     05  URGENT-REFERRAL-IND         PIC X(01).                   111400DW
006400         88  URGENT-REFERRAL-YES     VALUE "Y".
006500         88  URGENT-REFERRAL-NO      VALUE "N".
006600     05  FILLER                      PIC X(34).
