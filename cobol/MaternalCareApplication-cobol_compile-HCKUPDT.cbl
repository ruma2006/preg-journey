000100******************************************************************
000200*  PROGRAM:  HCKUPDT
000300*  PURPOSE:  DAILY FIELD-VISIT UPDATE.  READS THE PRESORTED
000400*            HEALTH-CHECK TRANSACTION FEED AGAINST THE PATIENT
000500*            MASTER IN PATIENT-ID SEQUENCE, SCORES EACH VISIT
000600*            THROUGH RISKCALC, REWRITES THE PATIENT'S CURRENT
000700*            RISK LEVEL, RAISES RISK-ALERT RECORDS ON RED/YELLOW,
000800*            AND SCHEDULES (OR RESPECTS A MANUAL REQUEST FOR) THE
000900*            NEXT ANM FOLLOW-UP CALL.  PRODUCES THE NEXT PATIENT
001000*            MASTER GENERATION; ALERT-FILE AND FUPMSTR-NEW ARE
001100*            GROWN, NOT REPLACED.
001200******************************************************************
001300*  CHANGE LOG
001400*  11/30/90  RKS  0022  ORIGINAL HEALTH-CHECK UPDATE JOB, BUILT
001500*                       OFF THE DAILY-UPDATE SHELL.
001600*  02/11/93  RKS  0033  ADDED RISK-ALERT WRITE ON RED/YELLOW.
001700*  06/19/96  TPL  0044  ADDED AUTO-FOLLOW-UP SCHEDULING (RED +2
001800*                       DAYS, YELLOW +5 DAYS) VIA NEW DATEADD
001900*                       SUBROUTINE.
002000*  01/08/99  TPL  0047  Y2K REMEDIATION - ACCEPT ... FROM DATE
002100*                       CHANGED TO YYYYMMDD FORM THROUGHOUT.
002200*  04/22/01  DMW  0056  MANUAL FOLLOW-UP REQUEST ON THE
002300*                       TRANSACTION NOW TAKES PRECEDENCE OVER
002400*                       AUTO-SCHEDULING, PER FIELD-OPERATIONS
002500*                       REQUEST - PREVIOUSLY BOTH COULD FIRE.
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.  HCKUPDT.
002900 AUTHOR. RAVI KUMAR SHETTY.
003000 INSTALLATION. COBOL DEVELOPMENT CENTER.
003100 DATE-WRITTEN. 11/30/90.
003200 DATE-COMPILED. 11/30/90.
003300 SECURITY. NON-CONFIDENTIAL.
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0 ON STATUS IS HCKUPDT-TRACE-ON
004200     UPSI-0 OFF STATUS IS HCKUPDT-TRACE-OFF.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT SYSOUT
004700     ASSIGN TO UT-S-SYSOUT
004800       ORGANIZATION IS SEQUENTIAL.
004900
005000     SELECT HLTHCHK-FILE
005100     ASSIGN TO UT-S-HLTHCHK
005200       ACCESS MODE IS SEQUENTIAL
005300       FILE STATUS IS IFCODE.
005400
005500     SELECT PATMSTR-OLD
005600     ASSIGN TO UT-S-PATOLD
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS PATOLD-STATUS.
005900
006000     SELECT PATMSTR-NEW
006100     ASSIGN TO UT-S-PATNEW
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS PATNEW-STATUS.
006400
006500     SELECT FUPMSTR-NEW
006600     ASSIGN TO UT-S-FUPNEW
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS FUPNEW-STATUS.
006900
007000     SELECT ALERT-FILE
007100     ASSIGN TO UT-S-ALERT
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS ALERT-STATUS.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  SYSOUT
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 130 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS SYSOUT-REC.
008300 01  SYSOUT-REC                  PIC X(130).
008400
008500****** PRESORTED ASCENDING BY PATIENT-ID AHEAD OF THIS JOB STEP.
008600****** CARRIES THE STORED HEALTH-CHECK BODY PLUS A TRAILING
008700****** REQUEST-CONTROL AREA THAT NEVER GETS WRITTEN BACK TO ANY
008800****** MASTER - IT ONLY DRIVES THIS JOB'S FOLLOW-UP SCHEDULING.
008900 FD  HLTHCHK-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 650 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS HLTHCHK-XACT-REC.
009500 01  HLTHCHK-XACT-REC            PIC X(650).
009600
009700 FD  PATMSTR-OLD
009800     RECORD CONTAINS 1250 CHARACTERS
009900     DATA RECORD IS PATMSTR-OLD-REC.
010000 01  PATMSTR-OLD-REC             PIC X(1250).
010100
010200 FD  PATMSTR-NEW
010300     RECORD CONTAINS 1250 CHARACTERS
010400     DATA RECORD IS PATMSTR-NEW-REC.
010500 01  PATMSTR-NEW-REC             PIC X(1250).
010600
010700 FD  FUPMSTR-NEW
010800     RECORD CONTAINS 600 CHARACTERS
010900     DATA RECORD IS FUPMSTR-NEW-REC.
011000 01  FUPMSTR-NEW-REC             PIC X(600).
011100
011200****** GROWN EVERY RUN - JCL DISP=MOD APPENDS BEHIND THE PRIOR
011300****** GENERATION'S ALERTS, SAME CONVENTION AS THE OLD PATDALY
011400****** TRAIL.
011500 FD  ALERT-FILE
011600     RECORD CONTAINS 550 CHARACTERS
011700     DATA RECORD IS ALERT-OUT-REC.
011800 01  ALERT-OUT-REC               PIC X(550).
011900
012000 WORKING-STORAGE SECTION.
012100 01  FILE-STATUS-CODES.
012200     05  IFCODE                  PIC X(2).
012300         88  CODE-READ     VALUE SPACES.
012400         88  NO-MORE-HLTHCHK     VALUE "10".
012500     05  PATOLD-STATUS           PIC X(2).
012600         88  CODE-READ-OLD VALUE SPACES.
012700         88  NO-MORE-PATMSTR     VALUE "10".
012800     05  PATNEW-STATUS           PIC X(2).
012900         88  CODE-WRITE    VALUE SPACES.
013000     05  FUPNEW-STATUS           PIC X(2).
013100         88  CODE-WRITE    VALUE SPACES.
013200     05  ALERT-STATUS            PIC X(2).
013300         88  CODE-WRITE    VALUE SPACES.
013400
013500 01  WS-RUN-DATE                 PIC 9(08).
013600
013700 01  WS-HLTHCHK-XACT-REC         PIC X(650).
013800 01  WS-HLTHCHK-XACT-GROUP REDEFINES WS-HLTHCHK-XACT-REC.
013900     05  WS-HLTHCHK-BODY         PIC X(600).
014000     05  WS-HLTHCHK-CONTROL      PIC X(50).
014100
014200** QSAM FILE
014300 COPY PATMSTR.
014400
014500** QSAM FILE
014600 COPY HLTHCHK.
014700
014800 01  HC-REQUEST-CONTROL.
014900     05  HC-MANUAL-FOLLOWUP-DATE PIC 9(08).
015000     05  HC-MANUAL-ASSIGNEE-ID   PIC 9(09).
015100     05  HC-AUTO-FOLLOWUP-IND    PIC X(01).
015200         88  HC-AUTO-FOLLOWUP-OFF      VALUE "Y".
015300         88  HC-AUTO-FOLLOWUP-ON       VALUES "N", SPACE.
015400     05  HC-PERFORMING-USER-ID   PIC 9(09).
015500     05  FILLER                  PIC X(23).
015600
015700** QSAM FILE
015800 COPY FUPMSTR.
015900
016000** QSAM FILE
016100 COPY ALERT.
016200
016300 COPY ABENDREC.
016400
016500 01  WS-RISKCALC-PARM.
016600     05  PATIENT-AGE-IN          PIC 9(03).
016700     05  BP-SYSTOLIC-IN          PIC 9(03).
016800     05  BP-DIASTOLIC-IN         PIC 9(03).
016900     05  HEMOGLOBIN-IN           PIC 9(02)V9(01).
017000     05  BLOOD-SUGAR-FASTING-IN  PIC 9(03)V9(01).
017100     05  BLOOD-SUGAR-PP-IN       PIC 9(03)V9(01).
017200     05  BLOOD-SUGAR-RANDOM-IN   PIC 9(03)V9(01).
017300     05  SPO2-IN                 PIC 9(03).
017400     05  FETAL-HEART-RATE-IN     PIC 9(03).
017500     05  FETAL-MOVEMENT-RPTD-IN  PIC X(01).
017600     05  URINE-ALBUMIN-IN        PIC X(03).
017700     05  SWELLING-OBSERVED-IN    PIC X(01).
017800     05  BLEEDING-REPORTED-IN    PIC X(01).
017900     05  HEADACHE-REPORTED-IN    PIC X(01).
018000     05  BLURRED-VISION-RPTD-IN  PIC X(01).
018100     05  ABDOMINAL-PAIN-RPTD-IN  PIC X(01).
018200     05  PREV-COMPLICATIONS-IN   PIC X(01).
018300     05  RISK-SCORE-OUT          PIC S9(03).
018400     05  RISK-LEVEL-OUT          PIC X(06).
018500     05  RISK-FACTORS-OUT        PIC X(500).
018600     05  FILLER                  PIC X(10).
018700 01  WS-RETURN-CD                PIC 9(04) COMP.
018800
018900 01  WS-DATEADD-PARM.
019000     05  DA-IN-DATE              PIC 9(08).
019100     05  DA-IN-DAYS              PIC S9(05).
019200     05  DA-OUT-DATE             PIC 9(08).
019300 01  WS-DATEADD-PARM-ALPHA REDEFINES WS-DATEADD-PARM
019400                                 PIC X(21).
019500
019600 01  WS-STRLTH-SCRATCH-AREA.
019700     05  WS-NAME-SCRATCH         PIC X(500).
019800     05  WS-MOTHERID-SCRATCH     PIC X(500).
019900     05  WS-FACTORS-SCRATCH      PIC X(500).
020000 01  WS-STRLTH-LENGTHS.
020100     05  WS-NAME-LEN             PIC S9(04) COMP.
020200     05  WS-MOTHERID-LEN         PIC S9(04) COMP.
020300     05  WS-FACTORS-LEN          PIC S9(04) COMP.
020400 01  WS-SCORE-EDIT                PIC ZZ9.
020500
020600 01  WS-FUP-WORK.
020700     05  WS-FUP-DATE             PIC 9(08).
020800     05  WS-FUP-ASSIGNEE         PIC 9(09).
020900     05  WS-FUP-NOTE             PIC X(150).
021000 01  WS-FUP-WORK-ALPHA REDEFINES WS-FUP-WORK.
021100     05  FILLER                  PIC X(167).
021200
021300 01  COUNTERS-AND-ACCUMULATORS.
021400     05  RECORDS-READ            PIC S9(9) COMP.
021500     05  RECORDS-WRITTEN         PIC S9(9) COMP.
021600     05  WS-NEXT-ALERT-ID        PIC 9(09) COMP.
021700     05  WS-NEXT-FOLLOWUP-ID     PIC 9(09) COMP.
021800     05  FILLER                  PIC X(06).
021900
022000 77  ZERO-VAL                    PIC 9(01) VALUE ZERO.
022100 77  ONE-VAL                     PIC 9(01) VALUE 1.
022200
022300 PROCEDURE DIVISION.
022400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022500     PERFORM 100-MAINLINE-RTN THRU 100-EXIT
022600             UNTIL NO-MORE-PATMSTR.
022700     PERFORM 950-CLEANUP THRU 950-EXIT.
022800     MOVE ZERO TO RETURN-CODE.
022900     GOBACK.
023000
023100 000-HOUSEKEEPING.
023200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023300     DISPLAY "******** BEGIN JOB HCKUPDT ********".
023400     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
023500     OPEN INPUT PATMSTR-OLD, HLTHCHK-FILE.
023600     OPEN OUTPUT PATMSTR-NEW, FUPMSTR-NEW, SYSOUT.
023700     OPEN EXTEND ALERT-FILE.
023800
023900     INITIALIZE COUNTERS-AND-ACCUMULATORS.
024000     MOVE 1 TO WS-NEXT-ALERT-ID.
024100     MOVE 1 TO WS-NEXT-FOLLOWUP-ID.
024200
024300     PERFORM 900-READ-PATMSTR-RTN THRU 900-EXIT.
024400     PERFORM 920-READ-HLTHCHK-RTN THRU 920-EXIT.
024500 000-EXIT.
024600     EXIT.
024700
024800 100-MAINLINE-RTN.
024900     MOVE "100-MAINLINE-RTN" TO PARA-NAME.
025000     IF NOT NO-MORE-HLTHCHK
025100        AND PATIENT-ID IN HEALTH-CHECK-REC <
025200            PATIENT-ID IN PATIENT-MASTER-REC
025300         MOVE "** HLTHCHK PATIENT-ID NOT ON PATMSTR" TO
025400                                     ABEND-REASON
025500         MOVE PATIENT-ID IN HEALTH-CHECK-REC TO
025600                                     EXPECTED-VAL IN ABEND-REC
025700         GO TO 1000-ABEND-RTN.
025800
025900     IF NOT NO-MORE-HLTHCHK
026000        AND PATIENT-ID IN HEALTH-CHECK-REC =
026100            PATIENT-ID IN PATIENT-MASTER-REC
026200         PERFORM 200-PROCESS-HLTHCHK-RTN THRU 290-EXIT
026300             UNTIL NO-MORE-HLTHCHK
026400             OR PATIENT-ID IN HEALTH-CHECK-REC NOT =
026500                PATIENT-ID IN PATIENT-MASTER-REC.
026600
026700     MOVE PATIENT-MASTER-REC TO PATMSTR-NEW-REC.
026800     WRITE PATMSTR-NEW-REC.
026900     ADD 1 TO RECORDS-WRITTEN.
027000     PERFORM 900-READ-PATMSTR-RTN THRU 900-EXIT.
027100 100-EXIT.
027200     EXIT.
027300
027400 200-PROCESS-HLTHCHK-RTN.
027500     MOVE "200-PROCESS-HLTHCHK-RTN" TO PARA-NAME.
027600     MOVE WS-HLTHCHK-BODY    TO HEALTH-CHECK-REC.
027700     MOVE WS-HLTHCHK-CONTROL TO HC-REQUEST-CONTROL.
027800
027900     MOVE PATIENT-AGE IN PATIENT-MASTER-REC TO PATIENT-AGE-IN.
028000     MOVE BP-SYSTOLIC                  TO BP-SYSTOLIC-IN.
028100     MOVE BP-DIASTOLIC                 TO BP-DIASTOLIC-IN.
028200     MOVE HEMOGLOBIN                   TO HEMOGLOBIN-IN.
028300     MOVE BLOOD-SUGAR-FASTING          TO BLOOD-SUGAR-FASTING-IN.
028400     MOVE BLOOD-SUGAR-PP               TO BLOOD-SUGAR-PP-IN.
028500     MOVE BLOOD-SUGAR-RANDOM           TO BLOOD-SUGAR-RANDOM-IN.
028600     MOVE SPO2                         TO SPO2-IN.
028700     MOVE FETAL-HEART-RATE             TO FETAL-HEART-RATE-IN.
028800     MOVE FETAL-MOVEMENT-REPORTED      TO FETAL-MOVEMENT-RPTD-IN.
028900     MOVE URINE-ALBUMIN                TO URINE-ALBUMIN-IN.
029000     MOVE SWELLING-OBSERVED            TO SWELLING-OBSERVED-IN.
029100     MOVE BLEEDING-REPORTED            TO BLEEDING-REPORTED-IN.
029200     MOVE HEADACHE-REPORTED            TO HEADACHE-REPORTED-IN.
029300     MOVE BLURRED-VISION-REPORTED      TO BLURRED-VISION-RPTD-IN.
029400     MOVE ABDOMINAL-PAIN-REPORTED      TO ABDOMINAL-PAIN-RPTD-IN.
029500     MOVE PREV-COMPLICATIONS-IND IN PATIENT-MASTER-REC
029600                                        TO PREV-COMPLICATIONS-IN.
029700
029800     CALL "RISKCALC" USING WS-RISKCALC-PARM, WS-RETURN-CD.
029900
030000     MOVE RISK-SCORE-OUT   TO RISK-SCORE IN HEALTH-CHECK-REC.
030100     MOVE RISK-LEVEL-OUT   TO RISK-LEVEL IN HEALTH-CHECK-REC.
030200     MOVE RISK-FACTORS-OUT TO RISK-FACTORS IN HEALTH-CHECK-REC.
030300
030400     IF HCKUPDT-TRACE-ON
030500         MOVE RISK-SCORE IN HEALTH-CHECK-REC TO WS-SCORE-EDIT
030600         DISPLAY "HCKUPDT PATIENT=" PATIENT-ID IN HEALTH-CHECK-REC
030700                 " SCORE=" WS-SCORE-EDIT
030800                 " LEVEL=" RISK-LEVEL IN HEALTH-CHECK-REC
030900                                     UPON CONSOLE.
031000
031100     PERFORM 300-UPDATE-PATIENT-RTN THRU 300-EXIT.
031200
031300     IF HC-RISK-RED OR HC-RISK-YELLOW
031400         PERFORM 400-WRITE-ALERT-RTN THRU 400-EXIT.
031500
031600     PERFORM 500-SCHEDULE-FOLLOWUP-RTN THRU 500-EXIT.
031700
031800     ADD 1 TO RECORDS-READ.
031900     PERFORM 920-READ-HLTHCHK-RTN THRU 920-EXIT.
032000 290-EXIT.
032100     EXIT.
032200
032300 300-UPDATE-PATIENT-RTN.
032400     MOVE "300-UPDATE-PATIENT-RTN" TO PARA-NAME.
032500*    LAST-WRITE-WINS - NO COMPARISON AGAINST THE PRIOR RISK
032600*    LEVEL IS MADE, EVEN IF THIS VISIT SCORES LOWER THAN A
032700*    PRIOR ONE THE SAME DAY.  MATCHES THE ORIGINAL RISKCALC
032800*    LOGIC.
032900     MOVE RISK-SCORE IN HEALTH-CHECK-REC TO CURRENT-RISK-SCORE.
033000     MOVE RISK-LEVEL IN HEALTH-CHECK-REC TO CURRENT-RISK-LEVEL.
033100 300-EXIT.
033200     EXIT.
033300
033400 400-WRITE-ALERT-RTN.
033500     MOVE "400-WRITE-ALERT-RTN" TO PARA-NAME.
033600     MOVE SPACES TO RISK-ALERT-REC.
033700     MOVE WS-NEXT-ALERT-ID TO ALERT-ID.
033800     ADD 1 TO WS-NEXT-ALERT-ID.
033900     MOVE PATIENT-ID IN PATIENT-MASTER-REC TO
034000                                 PATIENT-ID IN RISK-ALERT-REC.
034100     MOVE HEALTH-CHECK-ID IN HEALTH-CHECK-REC TO
034200                         HEALTH-CHECK-ID IN RISK-ALERT-REC.
034300     MOVE "HIGH_RISK_DETECTED  " TO ALERT-TYPE.
034400     MOVE RISK-LEVEL IN HEALTH-CHECK-REC TO SEVERITY.
034500     MOVE "N" TO IS-ACKNOWLEDGED.
034600     MOVE "N" TO IS-RESOLVED.
034700     MOVE WS-RUN-DATE TO ALERT-CREATED-DATE.
034800
034900     IF HC-RISK-RED
035000         MOVE "CRITICAL: High Risk Patient Detected" TO TITLE
035100         MOVE "Schedule immediate doctor consultation. Notify "
035200              TO RECOMMENDED-ACTION
035300         STRING RECOMMENDED-ACTION DELIMITED BY SIZE
035400                "medical officer." DELIMITED BY SIZE
035500             INTO RECOMMENDED-ACTION
035600     ELSE
035700         MOVE "ATTENTION: Moderate Risk Patient Detected" TO
035800                                                     TITLE
035900         MOVE "Schedule follow-up call. Monitor patient "
036000              TO RECOMMENDED-ACTION
036100         STRING RECOMMENDED-ACTION DELIMITED BY SIZE
036200                "closely." DELIMITED BY SIZE
036300             INTO RECOMMENDED-ACTION.
036400
036500     PERFORM 450-BUILD-DESCRIPTION-RTN THRU 450-EXIT.
036600
036700     MOVE RISK-ALERT-REC TO ALERT-OUT-REC.
036800     WRITE ALERT-OUT-REC.
036900 400-EXIT.
037000     EXIT.
037100
037200 450-BUILD-DESCRIPTION-RTN.
037300     MOVE "450-BUILD-DESCRIPTION-RTN" TO PARA-NAME.
037400     MOVE SPACES TO WS-NAME-SCRATCH.
037500     MOVE PATIENT-NAME IN PATIENT-MASTER-REC TO WS-NAME-SCRATCH.
037600     CALL "STRLTH" USING WS-NAME-SCRATCH, WS-NAME-LEN.
037700
037800     MOVE SPACES TO WS-MOTHERID-SCRATCH.
037900     MOVE MOTHER-ID IN PATIENT-MASTER-REC TO WS-MOTHERID-SCRATCH.
038000     CALL "STRLTH" USING WS-MOTHERID-SCRATCH, WS-MOTHERID-LEN.
038100
038200     MOVE RISK-SCORE IN HEALTH-CHECK-REC TO WS-SCORE-EDIT.
038300
038400     STRING "Patient "                      DELIMITED BY SIZE
038500            WS-NAME-SCRATCH(1:WS-NAME-LEN)   DELIMITED BY SIZE
038600            " (Mother ID "                   DELIMITED BY SIZE
038700            WS-MOTHERID-SCRATCH(1:WS-MOTHERID-LEN)
038800                                              DELIMITED BY SIZE
038900            ") is at "                       DELIMITED BY SIZE
039000            RISK-LEVEL IN HEALTH-CHECK-REC   DELIMITED BY SIZE
039100            " risk, score "                  DELIMITED BY SIZE
039200            WS-SCORE-EDIT                    DELIMITED BY SIZE
039300            "."                              DELIMITED BY SIZE
039400         INTO DESCRIPTION.
039500 450-EXIT.
039600     EXIT.
039700
039800 500-SCHEDULE-FOLLOWUP-RTN.
039900     MOVE "500-SCHEDULE-FOLLOWUP-RTN" TO PARA-NAME.
040000*    MANUAL REQUEST ALWAYS WINS OVER AUTO-SCHEDULING - SEE
040100*    CHANGE LOG 04/22/01.
040200     IF HC-MANUAL-FOLLOWUP-DATE NOT = ZERO                        042201DW
040300         MOVE HC-MANUAL-FOLLOWUP-DATE TO WS-FUP-DATE
040400         MOVE HC-MANUAL-ASSIGNEE-ID   TO WS-FUP-ASSIGNEE
040500         IF WS-FUP-ASSIGNEE = ZERO
040600             MOVE HC-PERFORMING-USER-ID TO WS-FUP-ASSIGNEE
040700         MOVE SPACES TO WS-FUP-NOTE
040800         MOVE ZERO TO TRIGGERED-BY-HC-ID
040900         PERFORM 550-WRITE-FOLLOWUP-RTN THRU 550-EXIT
041000         GO TO 500-EXIT.
041100
041200     IF HC-AUTO-FOLLOWUP-OFF
041300         GO TO 500-EXIT.
041400
041500     IF HC-RISK-RED
041600         MOVE CHECK-DATE TO DA-IN-DATE
041700         MOVE +2 TO DA-IN-DAYS
041800         CALL "DATEADD" USING DA-IN-DATE, DA-IN-DAYS, DA-OUT-DATE
041900         MOVE DA-OUT-DATE TO WS-FUP-DATE
042000         MOVE HC-PERFORMING-USER-ID TO WS-FUP-ASSIGNEE
042100         MOVE HEALTH-CHECK-ID TO TRIGGERED-BY-HC-ID
042200         IF HCKUPDT-TRACE-ON
042300             DISPLAY "HCKUPDT DATEADD PARM=" WS-DATEADD-PARM-ALPHA
042400                                                 UPON CONSOLE
042500         PERFORM 460-BUILD-FUP-NOTE-RTN THRU 460-EXIT
042600         PERFORM 550-WRITE-FOLLOWUP-RTN THRU 550-EXIT
042700     ELSE
042800     IF HC-RISK-YELLOW
042900         MOVE CHECK-DATE TO DA-IN-DATE
043000         MOVE +5 TO DA-IN-DAYS
043100         CALL "DATEADD" USING DA-IN-DATE, DA-IN-DAYS, DA-OUT-DATE
043200         MOVE DA-OUT-DATE TO WS-FUP-DATE
043300         MOVE HC-PERFORMING-USER-ID TO WS-FUP-ASSIGNEE
043400         MOVE HEALTH-CHECK-ID TO TRIGGERED-BY-HC-ID
043500         IF HCKUPDT-TRACE-ON
043600             DISPLAY "HCKUPDT DATEADD PARM=" WS-DATEADD-PARM-ALPHA
043700                                                 UPON CONSOLE
043800         PERFORM 460-BUILD-FUP-NOTE-RTN THRU 460-EXIT
043900         PERFORM 550-WRITE-FOLLOWUP-RTN THRU 550-EXIT.
044000 500-EXIT.
044100     EXIT.
044200
044300 460-BUILD-FUP-NOTE-RTN.
044400     MOVE "460-BUILD-FUP-NOTE-RTN" TO PARA-NAME.
044500     MOVE SPACES TO WS-FACTORS-SCRATCH.
044600     MOVE RISK-FACTORS TO WS-FACTORS-SCRATCH.
044700     CALL "STRLTH" USING WS-FACTORS-SCRATCH, WS-FACTORS-LEN.
044800     MOVE SPACES TO WS-FUP-NOTE.
044900     STRING "Auto-scheduled on risk factors: " DELIMITED BY SIZE
045000            WS-FACTORS-SCRATCH(1:WS-FACTORS-LEN)
045100                                                 DELIMITED BY SIZE
045200         INTO WS-FUP-NOTE.
045300 460-EXIT.
045400     EXIT.
045500
045600 550-WRITE-FOLLOWUP-RTN.
045700     MOVE "550-WRITE-FOLLOWUP-RTN" TO PARA-NAME.
045800     MOVE SPACES TO FOLLOW-UP-REC.
045900     MOVE WS-NEXT-FOLLOWUP-ID TO FOLLOWUP-ID.
046000     ADD 1 TO WS-NEXT-FOLLOWUP-ID.
046100     MOVE PATIENT-ID IN PATIENT-MASTER-REC TO
046200                                 PATIENT-ID IN FOLLOW-UP-REC.
046300     MOVE WS-FUP-ASSIGNEE TO ASSIGNED-TO-ID.
046400     MOVE WS-FUP-DATE     TO SCHEDULED-DATE.
046500     MOVE "PENDING    " TO FOLLOWUP-STATUS.
046600     MOVE ZERO TO ATTEMPT-COUNT.
046700     MOVE "N" TO REQUIRES-IMMEDIATE-ATTN.
046800     MOVE ZERO TO NEXT-FOLLOWUP-DATE.
046900     MOVE SPACES TO CONDITION-NOTED, SYMPTOMS-NOTED.
047000     MOVE WS-FUP-NOTE TO CONCERNS-NOTED.
047100     MOVE SPACES TO ADVICE-GIVEN.
047200     MOVE "N" TO URGENT-REFERRAL-IND.
047300
047400     MOVE FOLLOW-UP-REC TO FUPMSTR-NEW-REC.
047500     WRITE FUPMSTR-NEW-REC.
047600 550-EXIT.
047700     EXIT.
047800
047900 700-CLOSE-FILES.
048000     MOVE "700-CLOSE-FILES" TO PARA-NAME.
048100     CLOSE HLTHCHK-FILE, PATMSTR-OLD, PATMSTR-NEW,
048200           FUPMSTR-NEW, ALERT-FILE, SYSOUT.
048300 700-EXIT.
048400     EXIT.
048500
048600 900-READ-PATMSTR-RTN.
048700     READ PATMSTR-OLD INTO PATIENT-MASTER-REC
048800         AT END
048900         MOVE "10" TO PATOLD-STATUS
049000         GO TO 900-EXIT
049100     END-READ
049200 900-EXIT.
049300     EXIT.
049400
049500 920-READ-HLTHCHK-RTN.
049600     READ HLTHCHK-FILE INTO WS-HLTHCHK-XACT-REC
049700         AT END
049800         MOVE "10" TO IFCODE
049900         GO TO 920-EXIT
050000     END-READ
050100 920-EXIT.
050200     EXIT.
050300
050400 950-CLEANUP.
050500     MOVE "950-CLEANUP" TO PARA-NAME.
050600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
050700     DISPLAY "** HEALTH CHECKS PROCESSED **".
050800     DISPLAY RECORDS-READ.
050900     DISPLAY "** PATIENT MASTER RECORDS WRITTEN **".
051000     DISPLAY RECORDS-WRITTEN.
051100     DISPLAY "******** NORMAL END OF JOB HCKUPDT ********".
051200 950-EXIT.
051300     EXIT.
051400
051500 1000-ABEND-RTN.
051600     WRITE SYSOUT-REC FROM ABEND-REC.
051700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
051800     DISPLAY "*** ABNORMAL END OF JOB-HCKUPDT ***" UPON CONSOLE.
051900     DIVIDE ZERO-VAL INTO ONE-VAL.
