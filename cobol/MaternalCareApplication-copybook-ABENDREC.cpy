000100******************************************************************
000200*  COPYBOOK:  MaternalCareApplication-copybook-ABENDREC.cpy
000300*  RECORD:    ABEND-REC
000400*  FILE:      WRITTEN FROM, TO EACH PROGRAM'S OWN SYSOUT-REC FD.
000500*  PURPOSE:   Common abend-dump line WRITTEN SYSOUT-REC FROM
000600*             ABEND-REC just ahead of the forced DIVIDE-BY-ZERO
000700*             in every program's 1000-ABEND-RTN.  Common layout
000800*             lets operations grep one picture across all jobs.
000900******************************************************************
001000*  CHANGE LOG
001100*  04/30/89  JRN  0005  ORIGINAL COPYBOOK, LIFTED OUT OF PATMAINT
001200*                       SO EVERY JOB WRITES THE SAME ABEND LINE.
001300*  02/11/93  RKS  0029  WIDENED EXPECTED-VAL/ACTUAL-VAL TO X(15)
001400*                       SO COUNT-MISMATCH ABENDS CAN CARRY BOTH
001500*                       A COUNT AND A KEY VALUE.
001600*  01/08/99  TPL  0047  Y2K REMEDIATION - ABEND-DATE CONFIRMED
001700*                       CCYYMMDD (4-DIGIT CENTURY), NO WINDOWING.
001800******************************************************************
001900 01  ABEND-REC.
002000     05  ABEND-DATE                  PIC 9(08).
002100     05  ABEND-DATE-GROUP REDEFINES ABEND-DATE.
002200         10  ABEND-CCYY               PIC 9(04).
002300         10  ABEND-MM                 PIC 9(02).
002400         10  ABEND-DD                 PIC 9(02).
002500     05  ABEND-TIME                  PIC 9(06).
002600     05  ABEND-PGM                   PIC X(08).
002700     05  PARA-NAME                   PIC X(30).
002800     05  ABEND-REASON                PIC X(40).
002900     05  EXPECTED-VAL                PIC X(15).
003000     05  ACTUAL-VAL                  PIC X(15).
003100     05  FILLER                      PIC X(08).
